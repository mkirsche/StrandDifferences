000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  STRDIFF.
000400       AUTHOR. RON T. WEBB.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/02/09.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *   STAGE 1 OF THE STRAND-DIFFERENCE PIPELINE.  READS THE
001400      *   REFERENCE GENOME (FASTA) INTO A WORKING TABLE, THEN READS
001500      *   THE MPILEUP FILE, DECODES EACH POSITION'S PLUS/MINUS BASE
001600      *   COUNTS, AND FLAGS POSITIONS WHERE THE TWO STRANDS' MINOR
001700      *   ALLELE FREQUENCIES DISAGREE - A SIGN OF A STRAND-SPECIFIC
001800      *   SEQUENCING ARTIFACT RATHER THAN A REAL VARIANT.  FLAGGED
001900      *   POSITIONS ARE WRITTEN TO SITE-FILE FOR JOB KMERAGG.
002000      *
002100      *   BUILT ON THE OLD PATSRCH SEARCH-AND-COST SKELETON - SAME
002200      *   LOAD-A-TABLE-THEN-STREAM-THE-DETAIL SHAPE, SAME PARA-NAME/
002300      *   ABEND-RTN HOUSEKEEPING, DIFFERENT SHOP ENTIRELY.
002400      *
002500      *------------------------------------------------------------------*
002600      * 06/02/09 RTW  ORIGINAL CODING                                   *
002700      * 11/12/09 RTW  CONTIG NAME TRUNCATED AT FIRST BLANK PER THE       *
002800      *               FASTA SPEC - TICKET #2690 (DESCRIPTION TEXT WAS    *
002900      *               LEAKING INTO THE CONTIG KEY)                       *
003000      * 08/30/99 JAS  Y2K REMEDIATION SWEEP - NO 2-DIGIT YEAR FIELDS IN  *
003100      *               THIS JOB, NO CHANGE REQUIRED, LOGGED PER STANDARD  *
003200      * 04/11/13 RTW  GENOME TABLE WIDENED TO 10 CONTIGS - REQUEST       *
003300      *               #4471 (MULTI-CONTIG VIRAL PANEL RUNS)              *
003400      * 03/02/13 RTW  MIN-MAF / MAF-RATIO COMPARES NOW CARRY THE 1E-9    *
003500      *               TOLERANCE MAFCALC USES - REQ #4390                 *
003600      * 09/14/15 RTW  ABEND IF A PILEUP RECORD NAMES A CONTIG NOT IN     *
003700      *               THE FASTA FILE INSTEAD OF SILENTLY SKIPPING IT -   *
003800      *               REQ #4801                                         *
003900      * 07/22/16 RTW  220-SCAN-ONE-CHAR-RTN WAS DOUBLE-ADVANCING PAST    *
004000      *               THE CHARACTER RIGHT AFTER AN INDEL - 240 ALREADY   *
004100      *               LEAVES WS-SCAN-SUB ON THE NEXT CHAR, AND 220'S     *
004200      *               BLANKET ADD 1 SKIPPED IT, DROPPING/DESYNCING THE   *
004300      *               SCAN AFTER EVERY INDEL IN THE STRING (TICKET       *
004400      *               #5257).  INDEL BRANCH NOW EXITS DIRECTLY.          *
004500      ******************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER. IBM-390.
004900       OBJECT-COMPUTER. IBM-390.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT SYSOUT
005600           ASSIGN TO UT-S-SYSOUT
005700             ORGANIZATION IS SEQUENTIAL.
005800
005900           SELECT GENOME-FILE
006000           ASSIGN TO UT-S-GENOME
006100             ORGANIZATION IS LINE SEQUENTIAL
006200             FILE STATUS IS GFCODE.
006300
006400           SELECT MPILEUP-FILE
006500           ASSIGN TO UT-S-MPILEUP
006600             ORGANIZATION IS LINE SEQUENTIAL
006700             FILE STATUS IS MFCODE.
006800
006900           SELECT SITE-FILE
007000           ASSIGN TO UT-S-SITEOUT
007100             ORGANIZATION IS LINE SEQUENTIAL
007200             FILE STATUS IS OFCODE.
007300
007400       DATA DIVISION.
007500       FILE SECTION.
007600       FD  SYSOUT
007700           RECORDING MODE IS F
007800           LABEL RECORDS ARE STANDARD
007900           RECORD CONTAINS 130 CHARACTERS
008000           BLOCK CONTAINS 0 RECORDS
008100           DATA RECORD IS SYSOUT-REC.
008200       01  SYSOUT-REC                       PIC X(130).
008300
008400      ****** REFERENCE GENOME IN FASTA FORMAT - ONE HEADER LINE PER
008500      ****** CONTIG (">" FOLLOWED BY THE CONTIG NAME) FOLLOWED BY ONE
008600      ****** OR MORE SEQUENCE LINES, CONCATENATED UNTIL THE NEXT
008700      ****** HEADER OR END OF FILE
008800       FD  GENOME-FILE
008900           RECORDING MODE IS V
009000           LABEL RECORDS ARE OMITTED
009100           DATA RECORD IS FASTA-LINE.
009200       01  FASTA-LINE                       PIC X(31000).
009300
009400      ****** SAMTOOLS-STYLE MPILEUP, TAB-DELIMITED, VARIABLE LENGTH -
009500      ****** BLANK LINES AND LINES STARTING WITH "@" ARE COMMENTS
009600       FD  MPILEUP-FILE
009700           RECORDING MODE IS V
009800           LABEL RECORDS ARE OMITTED
009900           DATA RECORD IS MPILEUP-LINE.
010000       01  MPILEUP-LINE                     PIC X(4200).
010100
010200      ****** OUTPUT - ONE FLAGGED STRAND-DIFFERENCE SITE PER LINE,
010300      ****** TAB-DELIMITED, HEADER LINE FIRST
010400       FD  SITE-FILE
010500           RECORDING MODE IS V
010600           LABEL RECORDS ARE OMITTED
010700           DATA RECORD IS SITE-LINE.
010800       01  SITE-LINE                        PIC X(300).
010900
011000       WORKING-STORAGE SECTION.
011100
011200       01  FILE-STATUS-CODES.
011300           05  GFCODE                  PIC X(2).
011400               88  CODE-READ    VALUE SPACES.
011500               88  NO-MORE-GENOME VALUE "10".
011600           05  MFCODE                  PIC X(2).
011700               88  CODE-READ    VALUE SPACES.
011800               88  NO-MORE-MPILEUP VALUE "10".
011900           05  OFCODE                  PIC X(2).
012000               88  CODE-WRITE   VALUE SPACES.
012100           05  FILLER                  PIC X(01).
012200
012300       01  RUN-SWITCHES.
012400           05  MORE-GENOME-SW          PIC X VALUE "Y".
012500               88  MORE-GENOME-RECS    VALUE "Y".
012600           05  MORE-MPILEUP-SW         PIC X VALUE "Y".
012700               88  MORE-MPILEUP-RECS   VALUE "Y".
012800           05  FILLER                  PIC X(01).
012900
013000      ** IN-MEMORY GENOME TABLE, RECORD LAYOUT #1
013100       COPY GENOMTBL.
013200
013300      ** MPILEUP RECORD BREAKDOWN, RECORD LAYOUT #2
013400       COPY PILEREC.
013500
013600      ** SITE OUTPUT RECORD, RECORD LAYOUT #3 (OUT SHAPE ONLY)
013700       COPY SITEREC.
013800
013900      ** SHARED DIAGNOSTIC RECORD FOR THE FORCED ABEND
014000       COPY ABENDREC.
014100
014200      * MINIMUM PER-STRAND READ DEPTH AND CONTEXT-WINDOW WIDTH, WIRED IN
014300      * AT COMPILE TIME PER REQ #4471 RATHER THAN READ FROM A PARM CARD
014400       77  WS-MIN-DEPTH                 PIC 9(5) COMP VALUE 30.
014500       77  WS-CONTEXT-LENGTH            PIC 9(3) COMP VALUE 10.
014600
014700       01  COUNTERS-AND-ACCUMULATORS.
014800           05  RECORDS-READ             PIC 9(9) COMP VALUE ZERO.
014900           05  RECORDS-WRITTEN          PIC 9(9) COMP VALUE ZERO.
015000           05  RECORDS-SKIPPED-LOWDEPTH PIC 9(9) COMP VALUE ZERO.
015100           05  FILLER                  PIC X(01).
015200
015300      * FASTA LINE-BUILD WORK AREA
015400       01  WS-LINE-CHARS REDEFINES FASTA-LINE.
015500           05  WS-LINE-CHAR OCCURS 31000 TIMES PIC X.
015600       77  WS-LINE-LEN                  PIC 9(5) COMP.
015700       77  WS-SEQ-PTR                   PIC 9(5) COMP.
015800       77  WS-HDR-SUB                   PIC 9(3) COMP.
015900
016000      * MPILEUP DECODE WORK AREA
016100       01  WS-PILEUP-CHAR.
016200           05  WS-PILEUP-CHAR-X         PIC X.
016300               88  PLP-IS-MATCH-PLUS    VALUE ".".
016400               88  PLP-IS-MATCH-MINUS   VALUE ",".
016500               88  PLP-IS-INDEL-START   VALUES "+" "-".
016600               88  PLP-IS-DEL-CAP       VALUE "*".
016700               88  PLP-IS-DEL-LOW       VALUE "#".
016800               88  PLP-IS-END-READ      VALUE "$".
016900               88  PLP-IS-START-READ    VALUE "^".
017000               88  PLP-IS-DIGIT         VALUES "0" THRU "9".
017100           05  FILLER                   PIC X(01).
017200       77  WS-SCAN-SUB                  PIC 9(4) COMP.
017300       77  WS-INDEL-DIGIT-LEN           PIC 9(4) COMP.
017400       77  WS-INDEL-BASE-CNT            PIC 9(9) COMP.
017500       77  WS-INDEL-FIRST-CHAR          PIC X.
017600       01  WS-DIGIT-NUM                 PIC 9.
017700       01  WS-DIGIT-X REDEFINES WS-DIGIT-NUM PIC X.
017800
017900       01  WS-GENOME-LOOKUP.
018000           05  WS-FOUND-CONTIG-IDX      PIC 9(2) COMP.
018100           05  WS-REF-BASE              PIC X(1).
018200           05  FILLER                   PIC X(01).
018300
018400      * POSITION WALK
018500       77  WS-POS-SUB                   PIC 9(5) COMP.
018600       01  WS-COVERAGE.
018700           05  WMF-PLUS-COVERAGE        PIC 9(9) COMP.
018800           05  WMF-MINUS-COVERAGE       PIC 9(9) COMP.
018900           05  FILLER                   PIC X(01).
019000
019100      * STRING WILL NOT TAKE A COMP SENDING FIELD - GNM-BASE-CNT HAS TO
019200      * BE MOVED OUT TO A DISPLAY FIELD FIRST (TICKET #5216)
019300       01  WS-FREQ-DISPLAY.
019400           05  WS-FREQ-A                PIC 9(6).
019500           05  WS-FREQ-C                PIC 9(6).
019600           05  WS-FREQ-G                PIC 9(6).
019700           05  WS-FREQ-T                PIC 9(6).
019800           05  WS-FREQ-N                PIC 9(6).
019900           05  FILLER                   PIC X(01).
020000
020100      * CONTEXT-BUILDING WORK AREA
020200       77  WS-CTX-START                 PIC S9(5) COMP.
020300       77  WS-CTX-END                   PIC S9(5) COMP.
020400       77  WS-CTX-SUB                   PIC 9(5) COMP.
020500       77  WS-CTX-OUT-SUB               PIC 9(3) COMP.
020600       01  WS-CONTEXT-WORK              PIC X(41).
020700       01  WS-CONTEXT-CHARS REDEFINES WS-CONTEXT-WORK.
020800           05  WS-CONTEXT-CHAR OCCURS 41 TIMES PIC X.
020900
021000      * MAFCALC LINKAGE RECORD, DEFINED LOCALLY THE WAY PATSRCH KEPT
021100      * ITS OWN CALC-COSTS-REC INSTEAD OF COPYING CLCLBCST'S LAYOUT
021200       01  MAF-CALC-REC.
021300           05  MFC-COUNT-PAIR.
021400               10  MFC-PLUS-COUNT  OCCURS 4 TIMES PIC 9(9) COMP.
021500               10  MFC-MINUS-COUNT OCCURS 4 TIMES PIC 9(9) COMP.
021600           05  MFC-COUNT-FLAT REDEFINES MFC-COUNT-PAIR.
021700               10  MFC-ALL-COUNT   OCCURS 8 TIMES PIC 9(9) COMP.
021800           05  MFC-REF-CODE             PIC S9 COMP.
021900           05  MFC-PLUS-COVERAGE        PIC 9(9) COMP.
022000           05  MFC-MINUS-COVERAGE       PIC 9(9) COMP.
022100           05  MFC-PLUS-MAF             PIC 9V999.
022200           05  MFC-MINUS-MAF            PIC 9V999.
022300           05  MFC-PLUS-ALT-CODE        PIC 9 COMP.
022400           05  MFC-MINUS-ALT-CODE       PIC 9 COMP.
022500           05  MFC-SITE-FLAG            PIC X.
022600               88  MFC-SITE-QUALIFIES   VALUE "Y".
022700               88  MFC-SITE-REJECTED    VALUE "N".
022800           05  FILLER                   PIC X(01).
022900
023000       01  CALC-CALL-RET-CODE           PIC 9(4) COMP.
023100
023200      * REVCOMP LINKAGE RECORD, DEFINED LOCALLY THE SAME WAY
023300       01  WS-RC-TEXT-IN                PIC X(50).
023400       01  WS-RC-TEXT-LEN               PIC S9(4) COMP.
023500       01  WS-RC-TEXT-OUT               PIC X(50).
023600
023700       PROCEDURE DIVISION.
023800           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900           PERFORM 050-LOAD-GENOME-TABLE THRU 050-EXIT
024000                   UNTIL NO-MORE-GENOME-RECS.
024100           PERFORM 100-MAINLINE THRU 100-EXIT
024200                   UNTIL NO-MORE-MPILEUP-RECS.
024300           PERFORM 600-WALK-POSITIONS-RTN THRU 600-EXIT
024400                   VARYING GNM-IDX FROM 1 BY 1
024500                   UNTIL GNM-IDX > GNM-CONTIG-CNT.
024600           PERFORM 900-CLEANUP THRU 900-EXIT.
024700           MOVE ZERO TO RETURN-CODE.
024800           GOBACK.
024900
025000       000-HOUSEKEEPING.
025100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200           DISPLAY "******** BEGIN JOB STRDIFF ********".
025300           OPEN INPUT GENOME-FILE, MPILEUP-FILE.
025400           OPEN OUTPUT SITE-FILE, SYSOUT.
025500
025600           MOVE ZERO TO GNM-CONTIG-CNT.
025700           STRING "CHR" X"09" "POS" X"09" "REF" X"09"
025800                  "PLUS_STRAND_FREQUENCIES" X"09"
025900                  "MINUS_STRAND_FREQUENCIES" X"09"
026000                  "PLUS_MAF" X"09" "MINUS_MAF" X"09"
026100                  "REF_CONTEXT" X"09" "REF_CONTEXT_RC"
026200                  DELIMITED BY SIZE INTO SITE-LINE.
026300           WRITE SITE-LINE.
026400
026500           READ GENOME-FILE INTO FASTA-LINE
026600               AT END
026700               MOVE "N" TO MORE-GENOME-SW
026800           END-READ.
026900       000-EXIT.
027000           EXIT.
027100
027200       050-LOAD-GENOME-TABLE.
027300           MOVE "050-LOAD-GENOME-TABLE" TO PARA-NAME.
027400           PERFORM 052-TRIM-FASTA-LINE-RTN THRU 052-EXIT
027500                   VARYING WS-LINE-LEN FROM 31000 BY -1
027600                   UNTIL WS-LINE-LEN = 0
027700                      OR WS-LINE-CHAR(WS-LINE-LEN) NOT = SPACE.
027800
027900           IF WS-LINE-LEN > 0
028000              IF FASTA-LINE(1:1) = ">"
028100                 ADD 1 TO GNM-CONTIG-CNT
028200                 SET GNM-IDX TO GNM-CONTIG-CNT
028300                 MOVE SPACES TO GNM-CONTIG-NAME(GNM-IDX)
028400                 MOVE ZERO TO GNM-CONTIG-LEN(GNM-IDX)
028500                 MOVE 1 TO WS-SEQ-PTR
028600                 MOVE 1 TO WS-HDR-SUB
028700                 PERFORM 060-COPY-CONTIG-NAME-RTN THRU 060-EXIT
028800                         VARYING WS-HDR-SUB FROM 2 BY 1
028900                         UNTIL WS-HDR-SUB > WS-LINE-LEN
029000                            OR WS-LINE-CHAR(WS-HDR-SUB) = SPACE
029100              ELSE
029200                 IF GNM-CONTIG-CNT > ZERO
029300                    STRING FASTA-LINE(1:WS-LINE-LEN)
029400                           DELIMITED BY SIZE
029500                           INTO GNM-SEQUENCE(GNM-IDX)
029600                           WITH POINTER WS-SEQ-PTR
029700                    COMPUTE GNM-CONTIG-LEN(GNM-IDX) = WS-SEQ-PTR - 1
029800                 END-IF
029900              END-IF
030000           END-IF.
030100
030200           READ GENOME-FILE INTO FASTA-LINE
030300               AT END
030400               MOVE "N" TO MORE-GENOME-SW
030500           END-READ.
030600       050-EXIT.
030700           EXIT.
030800
030900       052-TRIM-FASTA-LINE-RTN.
031000      *** BODY IS A NO-OP - THE VARYING CLAUSE DOES THE WORK, WALKING
031100      *** BACKWARD FROM THE END OF THE 31000-BYTE LINE UNTIL IT HITS
031200      *** A NON-BLANK CHARACTER OR RUNS OFF THE FRONT OF THE FIELD
031300           CONTINUE.
031400       052-EXIT.
031500           EXIT.
031600
031700       060-COPY-CONTIG-NAME-RTN.
031800           MOVE WS-LINE-CHAR(WS-HDR-SUB)
031900                TO GNM-CONTIG-NAME(GNM-IDX)(WS-HDR-SUB - 1:1).
032000       060-EXIT.
032100           EXIT.
032200
032300       100-MAINLINE.
032400           MOVE "100-MAINLINE" TO PARA-NAME.
032500           ADD 1 TO RECORDS-READ.
032600           IF MPILEUP-LINE(1:1) NOT = "@"
032700              AND MPILEUP-LINE NOT = SPACES
032800              PERFORM 200-DECODE-PILEUP-RTN THRU 200-EXIT
032900           END-IF.
033000
033100           READ MPILEUP-FILE INTO MPILEUP-LINE
033200               AT END
033300               MOVE "N" TO MORE-MPILEUP-SW
033400               GO TO 100-EXIT
033500           END-READ.
033600       100-EXIT.
033700           EXIT.
033800
033900       200-DECODE-PILEUP-RTN.
034000           MOVE "200-DECODE-PILEUP-RTN" TO PARA-NAME.
034100           PERFORM 205-SPLIT-MPILEUP-LINE-RTN THRU 205-EXIT.
034200           PERFORM 210-FIND-CONTIG-RTN THRU 210-EXIT.
034300
034400           COMPUTE WS-REF-POS-0 = PLP-POS-NUM - 1.
034500           SET GNM-POS-IDX TO WS-REF-POS-0.
034600           SET GNM-POS-IDX UP BY 1.
034700
034800           PERFORM 052-TRIM-FASTA-LINE-RTN THRU 052-EXIT
034900                   VARYING WS-LINE-LEN FROM 2000 BY -1
035000                   UNTIL WS-LINE-LEN = 0
035100                      OR PLP-PILEUP-STR(WS-LINE-LEN:1) NOT = SPACE.
035200           MOVE WS-LINE-LEN TO PLP-PILEUP-LEN.
035300
035400           MOVE 1 TO WS-SCAN-SUB.
035500           PERFORM 220-SCAN-ONE-CHAR-RTN THRU 220-EXIT
035600                   UNTIL WS-SCAN-SUB > PLP-PILEUP-LEN.
035700       200-EXIT.
035800           EXIT.
035900
036000       205-SPLIT-MPILEUP-LINE-RTN.
036100           UNSTRING MPILEUP-LINE DELIMITED BY X"09"
036200               INTO PLP-CHR, PLP-POS-TEXT, PLP-REF,
036300                    PLP-DEPTH-TEXT, PLP-PILEUP-STR, PLP-QUAL-STR.
036400      *** UNSTRING LEAVES A SHORT COLUMN LEFT-JUSTIFIED WITH TRAILING
036500      *** BLANKS - RIGHT-JUSTIFY AND ZERO-FILL BEFORE USING IT NUMERIC
036600           MOVE PLP-POS-TEXT TO WS-EDIT-TEXT.
036700           INSPECT WS-EDIT-TEXT REPLACING LEADING SPACE BY ZERO.
036800           MOVE WS-EDIT-TEXT TO PLP-POS-NUM.
036900
037000           MOVE PLP-DEPTH-TEXT TO WS-EDIT-TEXT.
037100           INSPECT WS-EDIT-TEXT REPLACING LEADING SPACE BY ZERO.
037200           MOVE WS-EDIT-TEXT TO PLP-DEPTH-NUM.
037300       205-EXIT.
037400           EXIT.
037500
037600       210-FIND-CONTIG-RTN.
037700           SET GNM-IDX TO 1.
037800           SEARCH GNM-ENTRY
037900               AT END
038000                   MOVE "** MPILEUP CONTIG NOT IN GENOME FASTA"
038100                        TO ABEND-REASON
038200                   MOVE PLP-CHR TO ACTUAL-VAL
038300                   GO TO 1000-ABEND-RTN
038400               WHEN GNM-CONTIG-NAME(GNM-IDX) = PLP-CHR
038500                   CONTINUE
038600           END-SEARCH.
038700       210-EXIT.
038800           EXIT.
038900
039000       220-SCAN-ONE-CHAR-RTN.
039100           MOVE PLP-PILEUP-STR(WS-SCAN-SUB:1) TO WS-PILEUP-CHAR-X.
039200
039300           IF PLP-IS-MATCH-PLUS OR PLP-IS-MATCH-MINUS
039400              PERFORM 230-COUNT-REF-MATCH-RTN THRU 230-EXIT
039500           ELSE
039600           IF PLP-IS-INDEL-START
039700      *** 240 ITSELF LEAVES WS-SCAN-SUB ONE PAST THE LAST INDEL BASE -
039800      *** DO NOT FALL INTO THE BLANKET ADD 1 BELOW OR THE NEXT REAL
039900      *** PILEUP CHARACTER GETS SKIPPED (TICKET #5257)
040000              PERFORM 240-SKIP-INDEL-RTN THRU 240-EXIT
040100              GO TO 220-EXIT
040200           ELSE
040300           IF PLP-IS-DEL-CAP
040400              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
040500                                     ROW-COMBINED, COL-INDEL)
040600              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
040700                                     ROW-PLUS, COL-INDEL)
040800           ELSE
040900           IF PLP-IS-DEL-LOW
041000              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
041100                                     ROW-COMBINED, COL-INDEL)
041200              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
041300                                     ROW-MINUS, COL-INDEL)
041400           ELSE
041500           IF PLP-IS-END-READ
041600              CONTINUE
041700           ELSE
041800           IF PLP-IS-START-READ
041900              ADD 1 TO WS-SCAN-SUB
042000           ELSE
042100              PERFORM 290-COUNT-MISMATCH-RTN THRU 290-EXIT
042200           END-IF END-IF END-IF END-IF END-IF END-IF.
042300
042400           ADD 1 TO WS-SCAN-SUB.
042500       220-EXIT.
042600           EXIT.
042700
042800       230-COUNT-REF-MATCH-RTN.
042900           MOVE PLP-REF TO WS-BASE-CHAR-1.
043000           PERFORM 295-MAP-BASE-CODE-RTN THRU 295-EXIT.
043100           ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
043200                                  ROW-COMBINED, WS-BASE-CODE).
043300           IF PLP-IS-MATCH-PLUS
043400              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
043500                                     ROW-PLUS, WS-BASE-CODE)
043600           ELSE
043700              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
043800                                     ROW-MINUS, WS-BASE-CODE)
043900           END-IF.
044000       230-EXIT.
044100           EXIT.
044200
044300       240-SKIP-INDEL-RTN.
044400      *** READ THE DECIMAL DIGIT RUN THAT ENCODES THE INDEL LENGTH,
044500      *** THEN SKIP THAT MANY BASES PLUS THE FIRST INDEL CHARACTER -
044600      *** SEE BUSINESS RULES, STAGE 1 MPILEUP DECODING
044700           MOVE ZERO TO WS-INDEL-DIGIT-LEN.
044800           MOVE ZERO TO WS-INDEL-BASE-CNT.
044900           ADD 1 TO WS-SCAN-SUB.
045000           MOVE PLP-PILEUP-STR(WS-SCAN-SUB:1) TO WS-PILEUP-CHAR-X.
045100           PERFORM 245-SCAN-DIGIT-RTN THRU 245-EXIT
045200                   UNTIL NOT PLP-IS-DIGIT.
045300
045400      *** WS-SCAN-SUB NOW POINTS AT THE FIRST INDEL BASE/TYPE CHAR
045500           MOVE WS-PILEUP-CHAR-X TO WS-INDEL-FIRST-CHAR.
045600           ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
045700                                  ROW-COMBINED, COL-INDEL).
045800           IF WS-INDEL-FIRST-CHAR = "*"
045900              OR (WS-INDEL-FIRST-CHAR NOT < "A"
046000                  AND WS-INDEL-FIRST-CHAR NOT > "Z")
046100              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
046200                                     ROW-PLUS, COL-INDEL)
046300           ELSE
046400              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
046500                                     ROW-MINUS, COL-INDEL)
046600           END-IF.
046700
046800      *** ADVANCE PAST THE REMAINING INDEL-LENGTH BASES; THE OUTER
046900      *** LOOP'S OWN "ADD 1" ACCOUNTS FOR THE FIRST INDEL CHAR ITSELF
047000           ADD WS-INDEL-BASE-CNT TO WS-SCAN-SUB.
047100       240-EXIT.
047200           EXIT.
047300
047400       245-SCAN-DIGIT-RTN.
047500           MOVE WS-PILEUP-CHAR-X TO WS-DIGIT-X.
047600           COMPUTE WS-INDEL-BASE-CNT =
047700                   (WS-INDEL-BASE-CNT * 10) + WS-DIGIT-NUM.
047800           ADD 1 TO WS-SCAN-SUB.
047900           MOVE PLP-PILEUP-STR(WS-SCAN-SUB:1) TO WS-PILEUP-CHAR-X.
048000       245-EXIT.
048100           EXIT.
048200
048300       290-COUNT-MISMATCH-RTN.
048400           MOVE WS-PILEUP-CHAR-X TO WS-BASE-CHAR-1.
048500           PERFORM 295-MAP-BASE-CODE-RTN THRU 295-EXIT.
048600           IF WS-BASE-CODE NOT = -1
048700              ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
048800                                     ROW-COMBINED, WS-BASE-CODE)
048900              IF IS-UPPER-CASE-CALL
049000                 ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
049100                                        ROW-PLUS, WS-BASE-CODE)
049200              ELSE
049300              IF IS-LOWER-CASE-CALL
049400                 ADD 1 TO GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX,
049500                                        ROW-MINUS, WS-BASE-CODE)
049600              END-IF END-IF
049700           END-IF.
049800       290-EXIT.
049900           EXIT.
050000
050100       295-MAP-BASE-CODE-RTN.
050200      *** SHARED BASE-TO-CODE MAPPING - A=0,C=1,G=2,T=3,N=4, ELSE -1
050300           IF IS-BASE-A
050400              MOVE COL-BASE-A TO WS-BASE-CODE
050500           ELSE
050600           IF IS-BASE-C
050700              MOVE COL-BASE-C TO WS-BASE-CODE
050800           ELSE
050900           IF IS-BASE-G
051000              MOVE COL-BASE-G TO WS-BASE-CODE
051100           ELSE
051200           IF IS-BASE-T
051300              MOVE COL-BASE-T TO WS-BASE-CODE
051400           ELSE
051500           IF IS-BASE-N
051600              MOVE COL-BASE-N TO WS-BASE-CODE
051700           ELSE
051800              MOVE -1 TO WS-BASE-CODE
051900           END-IF END-IF END-IF END-IF END-IF.
052000       295-EXIT.
052100           EXIT.
052200
052300       600-WALK-POSITIONS-RTN.
052400           MOVE "600-WALK-POSITIONS-RTN" TO PARA-NAME.
052500           PERFORM 620-EVAL-ONE-POSITION-RTN THRU 620-EXIT
052600                   VARYING GNM-POS-IDX FROM 1 BY 1
052700                   UNTIL GNM-POS-IDX > GNM-MAX-LEN.
052800       600-EXIT.
052900           EXIT.
053000
053100       620-EVAL-ONE-POSITION-RTN.
053200           COMPUTE WMF-PLUS-COVERAGE =
053300                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
053400                                COL-BASE-A) +
053500                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
053600                                COL-BASE-C) +
053700                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
053800                                COL-BASE-G) +
053900                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
054000                                COL-BASE-T).
054100           COMPUTE WMF-MINUS-COVERAGE =
054200                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
054300                                COL-BASE-A) +
054400                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
054500                                COL-BASE-C) +
054600                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
054700                                COL-BASE-G) +
054800                   GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
054900                                COL-BASE-T).
055000
055100           IF WMF-PLUS-COVERAGE < WS-MIN-DEPTH
055200              OR WMF-MINUS-COVERAGE < WS-MIN-DEPTH
055300              ADD 1 TO RECORDS-SKIPPED-LOWDEPTH
055400              GO TO 620-EXIT
055500           END-IF.
055600
055700           SET WS-POS-SUB TO GNM-POS-IDX.
055800           SUBTRACT 1 FROM WS-POS-SUB.
055900           MOVE GNM-SEQ-CHAR(GNM-IDX, GNM-POS-IDX) TO WS-REF-BASE.
056000
056100           MOVE WS-REF-BASE TO WS-BASE-CHAR-1.
056200           PERFORM 295-MAP-BASE-CODE-RTN THRU 295-EXIT.
056300           MOVE WS-BASE-CODE TO MFC-REF-CODE.
056400           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
056500                              COL-BASE-A) TO MFC-PLUS-COUNT(1).
056600           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
056700                              COL-BASE-C) TO MFC-PLUS-COUNT(2).
056800           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
056900                              COL-BASE-G) TO MFC-PLUS-COUNT(3).
057000           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
057100                              COL-BASE-T) TO MFC-PLUS-COUNT(4).
057200           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
057300                              COL-BASE-A) TO MFC-MINUS-COUNT(1).
057400           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
057500                              COL-BASE-C) TO MFC-MINUS-COUNT(2).
057600           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
057700                              COL-BASE-G) TO MFC-MINUS-COUNT(3).
057800           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
057900                              COL-BASE-T) TO MFC-MINUS-COUNT(4).
058000           MOVE WMF-PLUS-COVERAGE  TO MFC-PLUS-COVERAGE.
058100           MOVE WMF-MINUS-COVERAGE TO MFC-MINUS-COVERAGE.
058200
058300           MOVE ZERO TO CALC-CALL-RET-CODE.
058400           CALL "MAFCALC" USING MAF-CALC-REC, CALC-CALL-RET-CODE.
058500           IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
058600              MOVE "** NON-ZERO RETURN-CODE FROM MAFCALC"
058700                   TO ABEND-REASON
058800              GO TO 1000-ABEND-RTN
058900           END-IF.
059000
059100           IF MFC-SITE-REJECTED
059200              GO TO 620-EXIT
059300           END-IF.
059400
059500           PERFORM 640-BUILD-CONTEXT-RTN THRU 640-EXIT.
059600           PERFORM 660-WRITE-SITE-RTN THRU 660-EXIT.
059700       620-EXIT.
059800           EXIT.
059900
060000       640-BUILD-CONTEXT-RTN.
060100      *** CONTEXT-LENGTH BASES EACH SIDE OF THE SITE, CLIPPED AT THE
060200      *** CONTIG BOUNDARY, LOWERCASE WITH THE VARIANT BASE UPPERCASE
060300           COMPUTE WS-CTX-START = WS-POS-SUB - WS-CONTEXT-LENGTH.
060400           IF WS-CTX-START < 0
060500              MOVE 0 TO WS-CTX-START
060600           END-IF.
060700           COMPUTE WS-CTX-END = WS-POS-SUB + WS-CONTEXT-LENGTH.
060800           IF WS-CTX-END > GNM-CONTIG-LEN(GNM-IDX) - 1
060900              COMPUTE WS-CTX-END = GNM-CONTIG-LEN(GNM-IDX) - 1
061000           END-IF.
061100
061200           MOVE SPACES TO WS-CONTEXT-WORK.
061300           MOVE 1 TO WS-CTX-OUT-SUB.
061400           PERFORM 650-COPY-CONTEXT-CHAR-RTN THRU 650-EXIT
061500                   VARYING WS-CTX-SUB FROM WS-CTX-START BY 1
061600                   UNTIL WS-CTX-SUB > WS-CTX-END.
061700
061800           MOVE WS-CONTEXT-WORK TO SIT-O-CONTEXT.
061900
062000           MOVE SPACES TO WS-RC-TEXT-IN.
062100           MOVE WS-CONTEXT-WORK TO WS-RC-TEXT-IN.
062200           COMPUTE WS-RC-TEXT-LEN = WS-CTX-OUT-SUB - 1.
062300           CALL "REVCOMP" USING WS-RC-TEXT-IN, WS-RC-TEXT-LEN,
062400                                 WS-RC-TEXT-OUT.
062500           MOVE WS-RC-TEXT-OUT(1:WS-RC-TEXT-LEN) TO SIT-O-CONTEXT-RC.
062600       640-EXIT.
062700           EXIT.
062800
062900       650-COPY-CONTEXT-CHAR-RTN.
063000           SET GNM-POS-IDX TO WS-CTX-SUB.
063100           SET GNM-POS-IDX UP BY 1.
063200           MOVE GNM-SEQ-CHAR(GNM-IDX, GNM-POS-IDX)
063300                TO WS-CONTEXT-CHAR(WS-CTX-OUT-SUB).
063400           IF WS-CTX-SUB = WS-POS-SUB
063500              INSPECT WS-CONTEXT-CHAR(WS-CTX-OUT-SUB)
063600                      CONVERTING "acgtn" TO "ACGTN"
063700           ELSE
063800              INSPECT WS-CONTEXT-CHAR(WS-CTX-OUT-SUB)
063900                      CONVERTING "ACGTN" TO "acgtn"
064000           END-IF.
064100           ADD 1 TO WS-CTX-OUT-SUB.
064200       650-EXIT.
064300           EXIT.
064400
064500       660-WRITE-SITE-RTN.
064600           MOVE GNM-CONTIG-NAME(GNM-IDX) TO SIT-O-CHR.
064700           COMPUTE SIT-O-POS = WS-POS-SUB + 1.
064800           MOVE WS-REF-BASE TO SIT-O-REF.
064900           MOVE MFC-PLUS-MAF  TO SIT-O-PLUS-MAF.
065000           MOVE MFC-MINUS-MAF TO SIT-O-MINUS-MAF.
065100
065200      *** STRING WON'T TAKE A COMP SENDING FIELD, SO THE COUNTS HAVE TO
065300      *** LAND IN THE DISPLAY WORK AREA FIRST (TICKET #5216)
065400           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
065500                              COL-BASE-A) TO WS-FREQ-A.
065600           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
065700                              COL-BASE-C) TO WS-FREQ-C.
065800           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
065900                              COL-BASE-G) TO WS-FREQ-G.
066000           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
066100                              COL-BASE-T) TO WS-FREQ-T.
066200           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-PLUS,
066300                              COL-BASE-N) TO WS-FREQ-N.
066400           STRING WS-FREQ-A DELIMITED BY SIZE
066500                  "," DELIMITED BY SIZE
066600                  WS-FREQ-C DELIMITED BY SIZE
066700                  "," DELIMITED BY SIZE
066800                  WS-FREQ-G DELIMITED BY SIZE
066900                  "," DELIMITED BY SIZE
067000                  WS-FREQ-T DELIMITED BY SIZE
067100                  "," DELIMITED BY SIZE
067200                  WS-FREQ-N DELIMITED BY SIZE
067300                  INTO SIT-O-PLUS-FREQ.
067400
067500           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
067600                              COL-BASE-A) TO WS-FREQ-A.
067700           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
067800                              COL-BASE-C) TO WS-FREQ-C.
067900           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
068000                              COL-BASE-G) TO WS-FREQ-G.
068100           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
068200                              COL-BASE-T) TO WS-FREQ-T.
068300           MOVE GNM-BASE-CNT(GNM-IDX, GNM-POS-IDX, ROW-MINUS,
068400                              COL-BASE-N) TO WS-FREQ-N.
068500           STRING WS-FREQ-A DELIMITED BY SIZE
068600                  "," DELIMITED BY SIZE
068700                  WS-FREQ-C DELIMITED BY SIZE
068800                  "," DELIMITED BY SIZE
068900                  WS-FREQ-G DELIMITED BY SIZE
069000                  "," DELIMITED BY SIZE
069100                  WS-FREQ-T DELIMITED BY SIZE
069200                  "," DELIMITED BY SIZE
069300                  WS-FREQ-N DELIMITED BY SIZE
069400                  INTO SIT-O-MINUS-FREQ.
069500
069600           STRING SIT-O-CHR DELIMITED BY SPACE X"09"
069700                  SIT-O-POS DELIMITED BY SIZE X"09"
069800                  SIT-O-REF DELIMITED BY SIZE X"09"
069900                  SIT-O-PLUS-FREQ DELIMITED BY SPACE X"09"
070000                  SIT-O-MINUS-FREQ DELIMITED BY SPACE X"09"
070100                  SIT-O-PLUS-MAF DELIMITED BY SIZE X"09"
070200                  SIT-O-MINUS-MAF DELIMITED BY SIZE X"09"
070300                  SIT-O-CONTEXT DELIMITED BY SPACE X"09"
070400                  SIT-O-CONTEXT-RC DELIMITED BY SPACE
070500                  INTO SITE-LINE.
070600           WRITE SITE-LINE.
070700           ADD 1 TO RECORDS-WRITTEN.
070800       660-EXIT.
070900           EXIT.
071000
071100       700-CLOSE-FILES.
071200           MOVE "700-CLOSE-FILES" TO PARA-NAME.
071300           CLOSE GENOME-FILE, MPILEUP-FILE, SITE-FILE, SYSOUT.
071400       700-EXIT.
071500           EXIT.
071600
071700       900-CLEANUP.
071800           MOVE "900-CLEANUP" TO PARA-NAME.
071900           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
072000           DISPLAY "** MPILEUP RECORDS READ **".
072100           DISPLAY RECORDS-READ.
072200           DISPLAY "** SITES SKIPPED - LOW DEPTH **".
072300           DISPLAY RECORDS-SKIPPED-LOWDEPTH.
072400           DISPLAY "** SITES FLAGGED AND WRITTEN **".
072500           DISPLAY RECORDS-WRITTEN.
072600           DISPLAY "******** NORMAL END OF JOB STRDIFF ********".
072700       900-EXIT.
072800           EXIT.
072900
073000       1000-ABEND-RTN.
073100           WRITE SYSOUT-REC FROM ABEND-REC.
073200           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
073300           DISPLAY "*** ABNORMAL END OF JOB-STRDIFF ***" UPON CONSOLE.
073400           DIVIDE ZERO-VAL INTO ONE-VAL.
