000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  KMERAGG.
000400       AUTHOR. RON T. WEBB.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 11/03/10.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *   STAGE 2 OF THE STRAND-DIFFERENCE PIPELINE.  READS THE SITE
001400      *   TABLE JOB STRDIFF WROTE (ROLLED UP ACROSS SAMPLES BY AN
001500      *   OFF-SYSTEM STEP THAT ADDS THE SAMPLE COLUMN), EXTRACTS THE
001600      *   K-MER SEQUENCE CONTEXT AROUND EACH FLAGGED SITE, CANONICALIZES
001700      *   IT AGAINST ITS REVERSE COMPLEMENT, AND TALLIES HOW OFTEN EACH
001800      *   K-MER/ALTERNATE-ALLELE PAIR RECURS.  K-MERS THAT CLEAR EITHER
001900      *   RECURRENCE THRESHOLD ARE WRITTEN FOR JOB SIGJOIN.
002000      *
002100      *   BUILT ON THE OLD TRMTUPDT ACCUMULATE-THEN-APPLY SKELETON -
002200      *   SAME READ-ALL-THEN-WALK-THE-TABLE SHAPE, DIFFERENT SHOP
002300      *   ENTIRELY.
002400      *
002500      *------------------------------------------------------------------*
002600      * 11/03/10 RTW  ORIGINAL CODING                                   *
002700      * 08/30/99 JAS  Y2K REMEDIATION SWEEP - NO 2-DIGIT YEAR FIELDS IN  *
002800      *               THIS JOB, NO CHANGE REQUIRED, LOGGED PER STANDARD  *
002900      * 02/14/11 RTW  OCCURRENCE-THRESHOLD SET TO 30 TO MATCH THE        *
003000      *               ANALYTICS GROUP'S ACTUAL CODE, NOT THE 20 THEIR    *
003100      *               OWN USAGE BLURB CLAIMS - TICKET #3122              *
003200      * 07/02/12 RTW  DEDUP THE SAMPLE/POSITION LISTS AT OUTPUT TIME     *
003300      *               ONLY - THE RUNNING LISTS KEEP DUPLICATES SO THE    *
003400      *               COUNTS STAY HONEST - REQ #4180                    *
003500      * 07/22/16 RTW  210-PICK-ALT-BASE-RTN DEFAULTED THE ALT CODE TO   *
003600      *               1 (=A) BEFORE SCANNING - ON A REF=A KEY WITH NO   *
003700      *               OTHER BASE OBSERVED THE DEFAULT NEVER GOT         *
003800      *               OVERWRITTEN AND A WAS PICKED AS ITS OWN ALT       *
003900      *               (TICKET #5257).  DEFAULT NOW SEEDS TO THE FIRST   *
004000      *               NON-REF BASE IN A,C,G,T ORDER                    *
004100      ******************************************************************
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM.
004800
004900       INPUT-OUTPUT SECTION.
005000       FILE-CONTROL.
005100           SELECT SYSOUT
005200           ASSIGN TO UT-S-SYSOUT
005300             ORGANIZATION IS SEQUENTIAL.
005400
005500           SELECT SITE-FILE
005600           ASSIGN TO UT-S-SITEIN
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS IFCODE.
005900
006000           SELECT KMER-FILE
006100           ASSIGN TO UT-S-KMEROUT
006200             ORGANIZATION IS LINE SEQUENTIAL
006300             FILE STATUS IS OFCODE.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700       FD  SYSOUT
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 130 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS SYSOUT-REC.
007300       01  SYSOUT-REC                       PIC X(130).
007400
007500      ****** STRAND-DIFFERENCE SITE TABLE, RECORD LAYOUT #3 WITH THE
007600      ****** SAMPLE COLUMN ADDED BY THE CROSS-SAMPLE ROLL-UP STEP
007700       FD  SITE-FILE
007800           RECORDING MODE IS V
007900           LABEL RECORDS ARE OMITTED
008000           DATA RECORD IS SITE-LINE.
008100       01  SITE-LINE                        PIC X(700).
008200
008300      ****** QUALIFYING K-MERS, RECORD LAYOUT #4, ONE HEADER LINE
008400       FD  KMER-FILE
008500           RECORDING MODE IS V
008600           LABEL RECORDS ARE OMITTED
008700           DATA RECORD IS KMER-LINE.
008800       01  KMER-LINE                        PIC X(1150).
008900
009000       WORKING-STORAGE SECTION.
009100
009200       01  FILE-STATUS-CODES.
009300           05  IFCODE                  PIC X(2).
009400               88  CODE-READ    VALUE SPACES.
009500               88  NO-MORE-SITE-RECS VALUE "10".
009600           05  OFCODE                  PIC X(2).
009700               88  CODE-WRITE   VALUE SPACES.
009800           05  FILLER                  PIC X(01).
009900
010000       01  RUN-SWITCHES.
010100           05  MORE-SITE-SW            PIC X VALUE "Y".
010200               88  MORE-SITE-RECS      VALUE "Y".
010300           05  FILLER                  PIC X(01).
010400
010500      ** SITE INPUT RECORD, RECORD LAYOUT #3
010600       COPY SITEREC.
010700
010800      ** IN-MEMORY K-MER ACCUMULATOR TABLE
010900       COPY KMERTBL.
011000
011100      ** OUTPUT K-MER RECORD, RECORD LAYOUT #4
011200       COPY KMERREC.
011300
011400      ** SHARED DIAGNOSTIC RECORD FOR THE FORCED ABEND
011500       COPY ABENDREC.
011600
011700      * K-MER WIDTH AND QUALIFICATION CUTOFFS, WIRED IN AT COMPILE TIME
011800      * PER REQ #4471 RATHER THAN READ FROM A PARM CARD
011900       77  WS-K-LENGTH                  PIC 9(2) COMP VALUE 6.
012000       77  WS-OCCURRENCE-THRESHOLD      PIC 9(9) COMP VALUE 30.
012100       77  WS-UNIQUE-POS-THRESHOLD      PIC 9(9) COMP VALUE 3.
012200
012300       01  COUNTERS-AND-ACCUMULATORS.
012400           05  RECORDS-READ             PIC 9(9) COMP VALUE ZERO.
012500           05  RECORDS-WRITTEN          PIC 9(9) COMP VALUE ZERO.
012600           05  FILLER                   PIC X(01).
012700
012800      ** BASE-CHARACTER CLASSIFICATION - KEPT LOCAL THE WAY EACH OF
012900      ** THIS SHOP'S PROGRAMS KEEPS ITS OWN FILE-STATUS-CODES GROUP
013000       01  WS-BASE-CHAR.
013100           05  WS-BASE-CHAR-1           PIC X.
013200               88  IS-BASE-A            VALUES "A" "a".
013300               88  IS-BASE-C            VALUES "C" "c".
013400               88  IS-BASE-G            VALUES "G" "g".
013500               88  IS-BASE-T            VALUES "T" "t".
013600               88  IS-BASE-N            VALUES "N" "n".
013700           05  FILLER                   PIC X(01).
013800       77  WS-BASE-CODE                 PIC S9 COMP.
013900
014000       01  WS-ROW-WORK.
014100           05  WS-PLUS-STRAND-SW        PIC X VALUE "N".
014200               88  WS-PLUS-STRAND       VALUE "Y".
014300           05  WS-CONTEXT-USED          PIC X(41).
014400           05  WS-CONTEXT-CHARS REDEFINES WS-CONTEXT-USED.
014500               10  WS-CONTEXT-CHAR OCCURS 41 TIMES PIC X.
014600           05  FILLER                   PIC X(01).
014700       77  WS-CTX-LEN                   PIC 9(3) COMP.
014800       77  WS-MAX-START                 PIC S9(3) COMP.
014900
015000       01  WS-ALLELE-TEXT.
015100           05  WS-ALLELE-TXT OCCURS 5 TIMES PIC X(9).
015200           05  FILLER                   PIC X(01).
015300       77  WS-ALT-SUB                   PIC 9 COMP.
015400       77  WS-ALT-BASE-CODE             PIC 9 COMP.
015500       77  WS-ALT-BEST-CNT              PIC 9(9) COMP.
015600       77  WS-DEFAULT-ALT-CODE          PIC 9 COMP.
015700       77  WS-ALT-CHAR                  PIC X VALUE "N".
015800
015900       01  WS-WINDOW-WORK.
016000           05  WS-WINDOW-TEXT           PIC X(20).
016100           05  WS-WINDOW-CHARS REDEFINES WS-WINDOW-TEXT.
016200               10  WS-WINDOW-CHAR OCCURS 20 TIMES PIC X.
016300           05  FILLER                   PIC X(01).
016400       77  WS-WIN-START                 PIC 9(3) COMP.
016500       77  WS-WIN-SUB                   PIC 9(3) COMP.
016600       77  WS-UPPER-POS                 PIC 9(3) COMP.
016700
016800       01  WS-KMER-BUILD                PIC X(20).
016900       01  WS-ALT-KMER-BUILD            PIC X(20).
017000       01  WS-RC-KMER-BUILD             PIC X(20).
017100       01  WS-ALT-RC-KMER-BUILD         PIC X(20).
017200
017300      * REVCOMP LINKAGE RECORD, DEFINED LOCALLY LIKE STRDIFF DOES
017400       01  WS-RC-TEXT-IN                PIC X(50).
017500       01  WS-RC-TEXT-LEN               PIC S9(4) COMP.
017600       01  WS-RC-TEXT-OUT               PIC X(50).
017700
017800      * TABLE SORT WORK AREA (SELECTION SORT, KEY THEN ALT-KEY)
017900       77  WS-SORT-OUT-SUB              PIC 9(4) COMP.
018000       77  WS-SORT-IN-SUB               PIC 9(4) COMP.
018100       77  WS-SORT-LOW-SUB              PIC 9(4) COMP.
018200       01  WS-SORT-HOLD-ENTRY           PIC X(1058).
018300       01  WS-SORT-HOLD-REDEF REDEFINES WS-SORT-HOLD-ENTRY.
018400           05  WS-HOLD-KEY              PIC X(20).
018500           05  WS-HOLD-ALT-KEY          PIC X(20).
018600           05  WS-HOLD-COUNT-TEXT       PIC X(9).
018700           05  WS-HOLD-RC-COUNT-TEXT    PIC X(9).
018800           05  WS-HOLD-SAMPLES          PIC X(500).
018900           05  WS-HOLD-POSITIONS        PIC X(500).
019000
019100       PROCEDURE DIVISION.
019200           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300           PERFORM 100-MAINLINE THRU 100-EXIT
019400                   UNTIL NO-MORE-SITE-RECS.
019500           PERFORM 600-SORT-KMER-TABLE-RTN THRU 600-EXIT.
019600           PERFORM 900-CLEANUP THRU 900-EXIT.
019700           MOVE ZERO TO RETURN-CODE.
019800           GOBACK.
019900
020000       000-HOUSEKEEPING.
020100           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200           DISPLAY "******** BEGIN JOB KMERAGG ********".
020300           OPEN INPUT SITE-FILE.
020400           OPEN OUTPUT KMER-FILE, SYSOUT.
020500
020600           STRING "KMER" X"09" "RC_KMER" X"09" "ALT_KMER" X"09"
020700                  "ALT_RC_KMER" X"09" "COUNT" X"09" "RC_COUNT" X"09"
020800                  "SAMPLES" X"09" "POSITIONS"
020900                  DELIMITED BY SIZE INTO KMER-LINE.
021000           WRITE KMER-LINE.
021100
021200           READ SITE-FILE INTO SITE-LINE
021300               AT END
021400               MOVE "N" TO MORE-SITE-SW
021500           END-READ.
021600       000-EXIT.
021700           EXIT.
021800
021900       100-MAINLINE.
022000           MOVE "100-MAINLINE" TO PARA-NAME.
022100           ADD 1 TO RECORDS-READ.
022200           IF SITE-LINE(1:3) NOT = "CHR" AND SITE-LINE NOT = SPACES
022300              PERFORM 150-SPLIT-SITE-LINE-RTN THRU 150-EXIT
022400              PERFORM 200-EXTRACT-KMERS-RTN THRU 200-EXIT
022500           END-IF.
022600
022700           READ SITE-FILE INTO SITE-LINE
022800               AT END
022900               MOVE "N" TO MORE-SITE-SW
023000               GO TO 100-EXIT
023100           END-READ.
023200       100-EXIT.
023300           EXIT.
023400
023500       150-SPLIT-SITE-LINE-RTN.
023600           UNSTRING SITE-LINE DELIMITED BY X"09"
023700               INTO SIT-I-CHR, SIT-I-POS-TEXT, SIT-I-SAMPLE,
023800                    SIT-I-REF, SIT-I-PLUS-FREQ, SIT-I-MINUS-FREQ,
023900                    SIT-I-PLUS-MAF-TEXT, SIT-I-MINUS-MAF-TEXT,
024000                    SIT-I-CONTEXT, SIT-I-CONTEXT-RC.
024100       150-EXIT.
024200           EXIT.
024300
024400       200-EXTRACT-KMERS-RTN.
024500           MOVE "200-EXTRACT-KMERS-RTN" TO PARA-NAME.
024600           IF SIT-I-PLUS-MAF > SIT-I-MINUS-MAF
024700              SET WS-PLUS-STRAND TO TRUE
024800              MOVE SIT-I-CONTEXT TO WS-CONTEXT-USED
024900              MOVE SIT-I-PLUS-FREQ TO WS-ALLELE-TEXT
025000           ELSE
025100              MOVE "N" TO WS-PLUS-STRAND-SW
025200              MOVE SIT-I-CONTEXT-RC TO WS-CONTEXT-USED
025300              MOVE SIT-I-MINUS-FREQ TO WS-ALLELE-TEXT
025400           END-IF.
025500
025600           UNSTRING WS-ALLELE-TEXT DELIMITED BY ","
025700               INTO WS-ALLELE-TXT(1), WS-ALLELE-TXT(2),
025800                    WS-ALLELE-TXT(3), WS-ALLELE-TXT(4),
025900                    WS-ALLELE-TXT(5).
026000           MOVE WS-ALLELE-TXT(1) TO ALC-COUNT(1).
026100           MOVE WS-ALLELE-TXT(2) TO ALC-COUNT(2).
026200           MOVE WS-ALLELE-TXT(3) TO ALC-COUNT(3).
026300           MOVE WS-ALLELE-TXT(4) TO ALC-COUNT(4).
026400           MOVE WS-ALLELE-TXT(5) TO ALC-COUNT(5).
026500
026600           MOVE SIT-I-REF TO WS-BASE-CHAR-1.
026700           PERFORM 295-MAP-BASE-CODE-RTN THRU 295-EXIT.
026800
026900           PERFORM 210-PICK-ALT-BASE-RTN THRU 210-EXIT.
027000           PERFORM 215-ALT-CODE-TO-CHAR-RTN THRU 215-EXIT.
027100
027200           PERFORM 052-TRIM-FIELD-RTN THRU 052-EXIT
027300                   VARYING WS-CTX-LEN FROM 41 BY -1
027400                   UNTIL WS-CTX-LEN = 0
027500                      OR WS-CONTEXT-CHAR(WS-CTX-LEN) NOT = SPACE.
027600           COMPUTE WS-MAX-START = WS-CTX-LEN - WS-K-LENGTH + 1.
027700
027800           PERFORM 250-SLIDE-WINDOW-RTN THRU 250-EXIT
027900                   VARYING WS-WIN-START FROM 1 BY 1
028000                   UNTIL WS-WIN-START > WS-MAX-START.
028100       200-EXIT.
028200           EXIT.
028300
028400       052-TRIM-FIELD-RTN.
028500      *** NO-OP - THE VARYING CLAUSE DOES THE WORK
028600           CONTINUE.
028700       052-EXIT.
028800           EXIT.
028900
029000       210-PICK-ALT-BASE-RTN.
029100      *** HIGHEST-COUNT NON-REF BASE AMONG A/C/G/T, TIES KEEP THE
029200      *** FIRST BASE SCANNED IN A,C,G,T ORDER.  212 ONLY OVERWRITES
029300      *** THIS DEFAULT ON A STRICTLY GREATER NON-REF COUNT, SO IT HAS
029400      *** TO START ON THE FIRST NON-REFERENCE CODE, NOT A FLAT 1, OR
029500      *** A REF=A KEY WITH NO OTHER BASE OBSERVED PICKS A AS ITS OWN
029600      *** ALT (TICKET #5257)
029700           IF WS-BASE-CODE + 1 = 1
029800              MOVE 2 TO WS-DEFAULT-ALT-CODE
029900           ELSE
030000              MOVE 1 TO WS-DEFAULT-ALT-CODE
030100           END-IF.
030200           MOVE WS-DEFAULT-ALT-CODE TO WS-ALT-BASE-CODE.
030300           MOVE ZERO TO WS-ALT-BEST-CNT.
030400           PERFORM 212-SCAN-ALT-BASE-RTN THRU 212-EXIT
030500                   VARYING WS-ALT-SUB FROM 1 BY 1
030600                   UNTIL WS-ALT-SUB > 4.
030700       210-EXIT.
030800           EXIT.
030900
031000       212-SCAN-ALT-BASE-RTN.
031100           IF WS-ALT-SUB NOT = WS-BASE-CODE + 1
031200              IF ALC-COUNT(WS-ALT-SUB) > WS-ALT-BEST-CNT
031300                 MOVE ALC-COUNT(WS-ALT-SUB) TO WS-ALT-BEST-CNT
031400                 MOVE WS-ALT-SUB TO WS-ALT-BASE-CODE
031500              END-IF
031600           END-IF.
031700       212-EXIT.
031800           EXIT.
031900
032000       215-ALT-CODE-TO-CHAR-RTN.
032100      *** CODE-TO-BASE MAPPING - 1=A,2=C,3=G,4=T (SUBSCRIPT IS
032200      *** 1-BASED, CODE IS 0-BASED)
032300           IF WS-ALT-BASE-CODE = 1
032400              MOVE "A" TO WS-ALT-CHAR
032500           ELSE
032600           IF WS-ALT-BASE-CODE = 2
032700              MOVE "C" TO WS-ALT-CHAR
032800           ELSE
032900           IF WS-ALT-BASE-CODE = 3
033000              MOVE "G" TO WS-ALT-CHAR
033100           ELSE
033200              MOVE "T" TO WS-ALT-CHAR
033300           END-IF END-IF END-IF.
033400       215-EXIT.
033500           EXIT.
033600
033700       250-SLIDE-WINDOW-RTN.
033800           MOVE SPACES TO WS-WINDOW-TEXT.
033900           MOVE WS-CONTEXT-USED(WS-WIN-START:WS-K-LENGTH)
034000                TO WS-WINDOW-TEXT(1:WS-K-LENGTH).
034100
034200           MOVE ZERO TO WS-UPPER-POS.
034300           PERFORM 260-FIND-UPPER-RTN THRU 260-EXIT
034400                   VARYING WS-WIN-SUB FROM 1 BY 1
034500                   UNTIL WS-WIN-SUB > WS-K-LENGTH.
034600
034700           IF WS-UPPER-POS = ZERO
034800              GO TO 250-EXIT
034900           END-IF.
035000
035100           MOVE SPACES TO WS-KMER-BUILD.
035200           MOVE WS-WINDOW-TEXT(1:WS-K-LENGTH)
035300                TO WS-KMER-BUILD(1:WS-K-LENGTH).
035400           INSPECT WS-KMER-BUILD CONVERTING "acgtn" TO "ACGTN".
035500
035600           MOVE WS-KMER-BUILD TO WS-ALT-KMER-BUILD.
035700           MOVE WS-ALT-CHAR TO WS-ALT-KMER-BUILD(WS-UPPER-POS:1).
035800
035900           MOVE SPACES TO WS-RC-TEXT-IN.
036000           MOVE WS-KMER-BUILD(1:WS-K-LENGTH) TO
036100                WS-RC-TEXT-IN(1:WS-K-LENGTH).
036200           MOVE WS-K-LENGTH TO WS-RC-TEXT-LEN.
036300           CALL "REVCOMP" USING WS-RC-TEXT-IN, WS-RC-TEXT-LEN,
036400                                 WS-RC-TEXT-OUT.
036500           MOVE SPACES TO WS-RC-KMER-BUILD.
036600           MOVE WS-RC-TEXT-OUT(1:WS-K-LENGTH) TO
036700                WS-RC-KMER-BUILD(1:WS-K-LENGTH).
036800
036900           MOVE SPACES TO WS-RC-TEXT-IN.
037000           MOVE WS-ALT-KMER-BUILD(1:WS-K-LENGTH) TO
037100                WS-RC-TEXT-IN(1:WS-K-LENGTH).
037200           CALL "REVCOMP" USING WS-RC-TEXT-IN, WS-RC-TEXT-LEN,
037300                                 WS-RC-TEXT-OUT.
037400           MOVE SPACES TO WS-ALT-RC-KMER-BUILD.
037500           MOVE WS-RC-TEXT-OUT(1:WS-K-LENGTH) TO
037600                WS-ALT-RC-KMER-BUILD(1:WS-K-LENGTH).
037700
037800           IF WS-KMER-BUILD <= WS-RC-KMER-BUILD
037900              MOVE WS-KMER-BUILD     TO KWK-KEY
038000              MOVE WS-ALT-KMER-BUILD TO KWK-ALT-KEY
038100              MOVE "N" TO KWK-IS-RC-ORIENT
038200           ELSE
038300              MOVE WS-RC-KMER-BUILD     TO KWK-KEY
038400              MOVE WS-ALT-RC-KMER-BUILD TO KWK-ALT-KEY
038500              SET KWK-RC-ORIENT TO TRUE
038600           END-IF.
038700           MOVE SIT-I-SAMPLE  TO KWK-SAMPLE.
038800           MOVE SIT-I-POS-NUM TO KWK-POSITION.
038900
039000           PERFORM 280-FIND-OR-INSERT-RTN THRU 280-EXIT.
039100       250-EXIT.
039200           EXIT.
039300
039400       260-FIND-UPPER-RTN.
039500           IF WS-UPPER-POS = ZERO
039600              IF WS-WINDOW-CHAR(WS-WIN-SUB) NOT < "A"
039700                 AND WS-WINDOW-CHAR(WS-WIN-SUB) NOT > "Z"
039800                 MOVE WS-WIN-SUB TO WS-UPPER-POS
039900              END-IF
040000           END-IF.
040100       260-EXIT.
040200           EXIT.
040300
040400       280-FIND-OR-INSERT-RTN.
040500           SET KMR-IDX TO 1.
040600           SEARCH KMR-ENTRY
040700               AT END
040800                   PERFORM 285-APPEND-NEW-ENTRY-RTN THRU 285-EXIT
040900               WHEN KMR-KEY(KMR-IDX) = KWK-KEY
041000                    AND KMR-ALT-KEY(KMR-IDX) = KWK-ALT-KEY
041100                   PERFORM 288-UPDATE-ENTRY-RTN THRU 288-EXIT
041200           END-SEARCH.
041300       280-EXIT.
041400           EXIT.
041500
041600       285-APPEND-NEW-ENTRY-RTN.
041700           ADD 1 TO KMR-ENTRY-CNT.
041800           SET KMR-IDX TO KMR-ENTRY-CNT.
041900           MOVE KWK-KEY     TO KMR-KEY(KMR-IDX).
042000           MOVE KWK-ALT-KEY TO KMR-ALT-KEY(KMR-IDX).
042100           MOVE ZERO TO KMR-COUNT(KMR-IDX), KMR-RC-COUNT(KMR-IDX).
042200           MOVE SPACES TO KMR-SAMPLES(KMR-IDX), KMR-POSITIONS(KMR-IDX).
042300           PERFORM 288-UPDATE-ENTRY-RTN THRU 288-EXIT.
042400       285-EXIT.
042500           EXIT.
042600
042700       288-UPDATE-ENTRY-RTN.
042800           IF KWK-RC-ORIENT
042900              ADD 1 TO KMR-RC-COUNT(KMR-IDX)
043000           ELSE
043100              ADD 1 TO KMR-COUNT(KMR-IDX)
043200           END-IF.
043300           PERFORM 289-APPEND-SAMPLE-RTN THRU 289-EXIT.
043400           PERFORM 290-APPEND-POSITION-RTN THRU 290-EXIT.
043500       288-EXIT.
043600           EXIT.
043700
043800       289-APPEND-SAMPLE-RTN.
043900           IF KMR-SAMPLES(KMR-IDX) = SPACES
044000              MOVE KWK-SAMPLE TO KMR-SAMPLES(KMR-IDX)
044100           ELSE
044200              PERFORM 052-TRIM-FIELD-RTN THRU 052-EXIT
044300                      VARYING LSC-OUT-LEN FROM 500 BY -1
044400                      UNTIL LSC-OUT-LEN = 0
044500                         OR KMR-SAMPLES(KMR-IDX)(LSC-OUT-LEN:1)
044600                                                 NOT = SPACE
044700              STRING KMR-SAMPLES(KMR-IDX)(1:LSC-OUT-LEN)
044800                     ", " DELIMITED BY SIZE
044900                     KWK-SAMPLE DELIMITED BY SPACE
045000                     INTO KMR-SAMPLES(KMR-IDX)
045100           END-IF.
045200       289-EXIT.
045300           EXIT.
045400
045500       290-APPEND-POSITION-RTN.
045600           MOVE KWK-POSITION TO LSC-ONE-VALUE.
045700           IF KMR-POSITIONS(KMR-IDX) = SPACES
045800              MOVE LSC-ONE-VALUE TO KMR-POSITIONS(KMR-IDX)
045900           ELSE
046000              PERFORM 052-TRIM-FIELD-RTN THRU 052-EXIT
046100                      VARYING LSC-OUT-LEN FROM 500 BY -1
046200                      UNTIL LSC-OUT-LEN = 0
046300                         OR KMR-POSITIONS(KMR-IDX)(LSC-OUT-LEN:1)
046400                                                    NOT = SPACE
046500              STRING KMR-POSITIONS(KMR-IDX)(1:LSC-OUT-LEN)
046600                     ", " DELIMITED BY SIZE
046700                     LSC-ONE-VALUE DELIMITED BY SPACE
046800                     INTO KMR-POSITIONS(KMR-IDX)
046900           END-IF.
047000       290-EXIT.
047100           EXIT.
047200
047300       295-MAP-BASE-CODE-RTN.
047400      *** SHARED BASE-TO-CODE MAPPING - A=0,C=1,G=2,T=3,N=4, ELSE -1
047500           IF IS-BASE-A
047600              MOVE 0 TO WS-BASE-CODE
047700           ELSE
047800           IF IS-BASE-C
047900              MOVE 1 TO WS-BASE-CODE
048000           ELSE
048100           IF IS-BASE-G
048200              MOVE 2 TO WS-BASE-CODE
048300           ELSE
048400           IF IS-BASE-T
048500              MOVE 3 TO WS-BASE-CODE
048600           ELSE
048700              MOVE 4 TO WS-BASE-CODE
048800           END-IF END-IF END-IF END-IF.
048900       295-EXIT.
049000           EXIT.
049100
049200       600-SORT-KMER-TABLE-RTN.
049300      *** PLAIN SELECTION SORT, ASCENDING BY KEY THEN ALT-KEY - THE
049400      *** TABLE RARELY HOLDS MORE THAN A FEW HUNDRED ENTRIES SO AN
049500      *** O(N**2) SORT IN PLACE IS PLENTY
049600           MOVE "600-SORT-KMER-TABLE-RTN" TO PARA-NAME.
049700           IF KMR-ENTRY-CNT > 1
049800              PERFORM 610-SORT-OUTER-RTN THRU 610-EXIT
049900                      VARYING WS-SORT-OUT-SUB FROM 1 BY 1
050000                      UNTIL WS-SORT-OUT-SUB >= KMR-ENTRY-CNT
050100           END-IF.
050200       600-EXIT.
050300           EXIT.
050400
050500       610-SORT-OUTER-RTN.
050600           SET WS-SORT-LOW-SUB TO WS-SORT-OUT-SUB.
050700           PERFORM 620-SORT-INNER-RTN THRU 620-EXIT
050800                   VARYING WS-SORT-IN-SUB FROM WS-SORT-OUT-SUB BY 1
050900                   UNTIL WS-SORT-IN-SUB > KMR-ENTRY-CNT.
051000
051100           IF WS-SORT-LOW-SUB NOT = WS-SORT-OUT-SUB
051200              SET KMR-IDX TO WS-SORT-OUT-SUB
051300              MOVE KMR-ENTRY(KMR-IDX) TO WS-SORT-HOLD-ENTRY
051400              SET KMR-IDX TO WS-SORT-LOW-SUB
051500              SET KMR-IDX2 TO WS-SORT-OUT-SUB
051600              MOVE KMR-ENTRY(KMR-IDX) TO KMR-ENTRY(KMR-IDX2)
051700              MOVE WS-SORT-HOLD-ENTRY TO KMR-ENTRY(KMR-IDX)
051800           END-IF.
051900       610-EXIT.
052000           EXIT.
052100
052200       620-SORT-INNER-RTN.
052300           SET KMR-IDX TO WS-SORT-IN-SUB.
052400           SET KMR-IDX2 TO WS-SORT-LOW-SUB.
052500           IF KMR-KEY(KMR-IDX) < KMR-KEY(KMR-IDX2)
052600              OR (KMR-KEY(KMR-IDX) = KMR-KEY(KMR-IDX2)
052700                  AND KMR-ALT-KEY(KMR-IDX) < KMR-ALT-KEY(KMR-IDX2))
052800              SET WS-SORT-LOW-SUB TO WS-SORT-IN-SUB
052900           END-IF.
053000       620-EXIT.
053100           EXIT.
053200
053300       700-WRITE-QUALIFYING-RTN.
053400           MOVE "700-WRITE-QUALIFYING-RTN" TO PARA-NAME.
053500           PERFORM 720-EVAL-ONE-ENTRY-RTN THRU 720-EXIT
053600                   VARYING KMR-IDX FROM 1 BY 1
053700                   UNTIL KMR-IDX > KMR-ENTRY-CNT.
053800       700-EXIT.
053900           EXIT.
054000
054100       720-EVAL-ONE-ENTRY-RTN.
054200           COMPUTE WS-ALT-BEST-CNT =
054300                   KMR-COUNT(KMR-IDX) + KMR-RC-COUNT(KMR-IDX).
054400           PERFORM 730-COUNT-DISTINCT-POS-RTN THRU 730-EXIT.
054500
054600           IF WS-ALT-BEST-CNT >= WS-OCCURRENCE-THRESHOLD
054700              OR LSC-DISTINCT-CNT >= WS-UNIQUE-POS-THRESHOLD
054800              PERFORM 750-WRITE-ONE-KMER-RTN THRU 750-EXIT
054900           END-IF.
055000       720-EXIT.
055100           EXIT.
055200
055300       730-COUNT-DISTINCT-POS-RTN.
055400      *** COUNT DISTINCT VALUES IN THE COMMA-SPACE POSITION LIST -
055500      *** SAME SCAN-AND-REMEMBER TECHNIQUE 750 USES TO DEDUP IT
055600           MOVE ZERO TO LSC-SEEN-CNT.
055700           MOVE 1 TO LSC-OUT-LEN.
055800           MOVE KMR-POSITIONS(KMR-IDX) TO LSC-REMAINING.
055900           PERFORM 740-SCAN-ONE-VALUE-RTN THRU 740-EXIT
056000                   UNTIL LSC-REMAINING = SPACES.
056100           MOVE LSC-SEEN-CNT TO LSC-DISTINCT-CNT.
056200       730-EXIT.
056300           EXIT.
056400
056500       740-SCAN-ONE-VALUE-RTN.
056600           UNSTRING LSC-REMAINING DELIMITED BY ", "
056700               INTO LSC-ONE-VALUE
056800               WITH POINTER LSC-OUT-LEN.
056900           PERFORM 745-REMEMBER-VALUE-RTN THRU 745-EXIT.
057000           IF LSC-OUT-LEN > LENGTH OF LSC-REMAINING
057100              MOVE SPACES TO LSC-REMAINING
057200           ELSE
057300              MOVE LSC-REMAINING(LSC-OUT-LEN:) TO LSC-REMAINING
057400           END-IF.
057500           MOVE 1 TO LSC-OUT-LEN.
057600       740-EXIT.
057700           EXIT.
057800
057900       745-REMEMBER-VALUE-RTN.
058000           SET WS-SORT-IN-SUB TO 1.
058100           SEARCH LSC-SEEN-TABLE VARYING WS-SORT-IN-SUB
058200               AT END
058300                   ADD 1 TO LSC-SEEN-CNT
058400                   MOVE LSC-ONE-VALUE TO LSC-SEEN-TABLE(LSC-SEEN-CNT)
058500               WHEN LSC-SEEN-TABLE(WS-SORT-IN-SUB) = LSC-ONE-VALUE
058600                   CONTINUE
058700           END-SEARCH.
058800       745-EXIT.
058900           EXIT.
059000
059100       750-WRITE-ONE-KMER-RTN.
059200           MOVE KMR-KEY(KMR-IDX)     TO KMR-O-KMER.
059300           MOVE KMR-ALT-KEY(KMR-IDX) TO KMR-O-ALT-KMER.
059400
059500           MOVE SPACES TO WS-RC-TEXT-IN.
059600           MOVE KMR-O-KMER(1:WS-K-LENGTH) TO
059700                WS-RC-TEXT-IN(1:WS-K-LENGTH).
059800           MOVE WS-K-LENGTH TO WS-RC-TEXT-LEN.
059900           CALL "REVCOMP" USING WS-RC-TEXT-IN, WS-RC-TEXT-LEN,
060000                                 WS-RC-TEXT-OUT.
060100           MOVE SPACES TO KMR-O-RC-KMER.
060200           MOVE WS-RC-TEXT-OUT(1:WS-K-LENGTH) TO
060300                KMR-O-RC-KMER(1:WS-K-LENGTH).
060400
060500           MOVE SPACES TO WS-RC-TEXT-IN.
060600           MOVE KMR-O-ALT-KMER(1:WS-K-LENGTH) TO
060700                WS-RC-TEXT-IN(1:WS-K-LENGTH).
060800           CALL "REVCOMP" USING WS-RC-TEXT-IN, WS-RC-TEXT-LEN,
060900                                 WS-RC-TEXT-OUT.
061000           MOVE SPACES TO KMR-O-ALT-RC-KMER.
061100           MOVE WS-RC-TEXT-OUT(1:WS-K-LENGTH) TO
061200                KMR-O-ALT-RC-KMER(1:WS-K-LENGTH).
061300
061400           MOVE KMR-COUNT(KMR-IDX)    TO KMR-O-COUNT.
061500           MOVE KMR-RC-COUNT(KMR-IDX) TO KMR-O-RC-COUNT.
061600
061700           PERFORM 760-DEDUP-LIST-RTN THRU 760-EXIT.
061800           MOVE KMR-SAMPLES(KMR-IDX) TO LSC-REMAINING.
061900           MOVE ZERO TO LSC-SEEN-CNT.
062000           MOVE 1 TO LSC-OUT-LEN.
062100           PERFORM 770-DEDUP-ONE-VALUE-RTN THRU 770-EXIT
062200                   UNTIL LSC-REMAINING = SPACES.
062300           MOVE LSC-OUT-LIST TO KMR-O-SAMPLES.
062400
062500           PERFORM 760-DEDUP-LIST-RTN THRU 760-EXIT.
062600           MOVE KMR-POSITIONS(KMR-IDX) TO LSC-REMAINING.
062700           MOVE ZERO TO LSC-SEEN-CNT.
062800           MOVE 1 TO LSC-OUT-LEN.
062900           PERFORM 770-DEDUP-ONE-VALUE-RTN THRU 770-EXIT
063000                   UNTIL LSC-REMAINING = SPACES.
063100           MOVE LSC-OUT-LIST TO KMR-O-POSITIONS.
063200
063300           STRING KMR-O-KMER DELIMITED BY SPACE X"09"
063400                  KMR-O-RC-KMER DELIMITED BY SPACE X"09"
063500                  KMR-O-ALT-KMER DELIMITED BY SPACE X"09"
063600                  KMR-O-ALT-RC-KMER DELIMITED BY SPACE X"09"
063700                  KMR-O-COUNT DELIMITED BY SIZE X"09"
063800                  KMR-O-RC-COUNT DELIMITED BY SIZE X"09"
063900                  KMR-O-SAMPLES DELIMITED BY SPACE X"09"
064000                  KMR-O-POSITIONS DELIMITED BY SPACE
064100                  INTO KMER-LINE.
064200           WRITE KMER-LINE.
064300           ADD 1 TO RECORDS-WRITTEN.
064400       750-EXIT.
064500           EXIT.
064600
064700       760-DEDUP-LIST-RTN.
064800      *** RESET THE SHARED SCRATCH LIST BEFORE EACH FIELD IS DEDUPED
064900           MOVE SPACES TO LSC-OUT-LIST.
065000       760-EXIT.
065100           EXIT.
065200
065300       770-DEDUP-ONE-VALUE-RTN.
065400           UNSTRING LSC-REMAINING DELIMITED BY ", "
065500               INTO LSC-ONE-VALUE
065600               WITH POINTER LSC-OUT-LEN.
065700
065800           SET WS-SORT-IN-SUB TO 1.
065900           SEARCH LSC-SEEN-TABLE VARYING WS-SORT-IN-SUB
066000               AT END
066100                   ADD 1 TO LSC-SEEN-CNT
066200                   MOVE LSC-ONE-VALUE TO LSC-SEEN-TABLE(LSC-SEEN-CNT)
066300                   PERFORM 780-APPEND-TO-OUT-LIST-RTN THRU 780-EXIT
066400               WHEN LSC-SEEN-TABLE(WS-SORT-IN-SUB) = LSC-ONE-VALUE
066500                   CONTINUE
066600           END-SEARCH.
066700
066800           IF LSC-OUT-LEN > LENGTH OF LSC-REMAINING
066900              MOVE SPACES TO LSC-REMAINING
067000           ELSE
067100              MOVE LSC-REMAINING(LSC-OUT-LEN:) TO LSC-REMAINING
067200           END-IF.
067300           MOVE 1 TO LSC-OUT-LEN.
067400       770-EXIT.
067500           EXIT.
067600
067700       780-APPEND-TO-OUT-LIST-RTN.
067800           IF LSC-OUT-LIST = SPACES
067900              MOVE LSC-ONE-VALUE TO LSC-OUT-LIST
068000           ELSE
068100              PERFORM 052-TRIM-FIELD-RTN THRU 052-EXIT
068200                      VARYING LSC-OUT-LEN FROM 500 BY -1
068300                      UNTIL LSC-OUT-LEN = 0
068400                         OR LSC-OUT-LIST(LSC-OUT-LEN:1) NOT = SPACE
068500              STRING LSC-OUT-LIST(1:LSC-OUT-LEN)
068600                     ", " DELIMITED BY SIZE
068700                     LSC-ONE-VALUE DELIMITED BY SPACE
068800                     INTO LSC-OUT-LIST
068900           END-IF.
069000       780-EXIT.
069100           EXIT.
069200
069300       700-CLOSE-FILES.
069400           MOVE "700-CLOSE-FILES" TO PARA-NAME.
069500           CLOSE SITE-FILE, KMER-FILE, SYSOUT.
069600       700-CLOSE-EXIT.
069700           EXIT.
069800
069900       900-CLEANUP.
070000           MOVE "900-CLEANUP" TO PARA-NAME.
070100           PERFORM 700-WRITE-QUALIFYING-RTN THRU 700-EXIT.
070200           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
070300           DISPLAY "** SITE RECORDS READ **".
070400           DISPLAY RECORDS-READ.
070500           DISPLAY "** K-MERS ACCUMULATED **".
070600           DISPLAY KMR-ENTRY-CNT.
070700           DISPLAY "** K-MERS QUALIFIED AND WRITTEN **".
070800           DISPLAY RECORDS-WRITTEN.
070900           DISPLAY "******** NORMAL END OF JOB KMERAGG ********".
071000       900-EXIT.
071100           EXIT.
071200
071300       1000-ABEND-RTN.
071400           WRITE SYSOUT-REC FROM ABEND-REC.
071500           PERFORM 700-CLOSE-FILES THRU 700-CLOSE-EXIT.
071600           DISPLAY "*** ABNORMAL END OF JOB-KMERAGG ***" UPON CONSOLE.
071700           DIVIDE ZERO-VAL INTO ONE-VAL.
