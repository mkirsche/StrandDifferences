000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  SIGJOIN.
000400       AUTHOR. RON T. WEBB.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 02/27/12.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *   STAGE 3 OF THE STRAND-DIFFERENCE PIPELINE.  LOADS THE
001400      *   NANOPORE K-MER SIGNAL MODEL INTO A TABLE THE WAY TRMTSRCH
001500      *   USED TO LOAD ITS LAB-TEST TABLE, THEN JOINS IT AGAINST THE
001600      *   QUALIFYING K-MERS KMERAGG WROTE - ONE LOOKUP EACH FOR THE
001700      *   K-MER, ITS ALTERNATE, ITS REVERSE COMPLEMENT, AND THE
001800      *   ALTERNATE'S REVERSE COMPLEMENT.  A K-MER THE MODEL HAS NEVER
001900      *   HEARD OF ABENDS THE JOB - SAME TREATMENT TRMTSRCH GIVES A
002000      *   NON-ZERO RETURN CODE FROM CLCLBCST.
002100      *
002200      *------------------------------------------------------------------*
002300      * 02/27/12 RTW  ORIGINAL CODING                                   *
002400      * 08/30/99 JAS  Y2K REMEDIATION SWEEP - NO DATE FIELDS IN THIS    *
002500      *               MODULE, NO CHANGE REQUIRED, LOGGED PER STANDARD   *
002600      * 09/18/12 RTW  A MISSING MODEL ENTRY NOW ABENDS THE JOB INSTEAD  *
002700      *               OF WRITING ZEROS - REQ #4160 (A SILENT ZERO WAS   *
002800      *               MISREAD DOWNSTREAM AS A REAL SIGNAL READING)      *
002900      * 05/06/13 RTW  WIDENED WS-MODEL-RAW-LINE TO 1000 BYTES - THE     *
003000      *               R9.4 MODEL FILE HAS MORE TRAILING COLUMNS THAN    *
003100      *               R9 DID - TICKET #3980                            *
003200      ******************************************************************
003300       ENVIRONMENT DIVISION.
003400       CONFIGURATION SECTION.
003500       SOURCE-COMPUTER. IBM-390.
003600       OBJECT-COMPUTER. IBM-390.
003700       SPECIAL-NAMES.
003800           C01 IS TOP-OF-FORM.
003900
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT SYSOUT
004300           ASSIGN TO UT-S-SYSOUT
004400             ORGANIZATION IS SEQUENTIAL.
004500
004600           SELECT MODEL-FILE
004700           ASSIGN TO UT-S-SIGMODEL
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS IS MFCODE.
005000
005100           SELECT KMER-FILE
005200           ASSIGN TO UT-S-KMERIN
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS IFCODE.
005500
005600           SELECT ANNOT-FILE
005700           ASSIGN TO UT-S-ANNOTOUT
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS OFCODE.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300       FD  SYSOUT
006400           RECORDING MODE IS F
006500           LABEL RECORDS ARE STANDARD
006600           RECORD CONTAINS 130 CHARACTERS
006700           BLOCK CONTAINS 0 RECORDS
006800           DATA RECORD IS SYSOUT-REC.
006900       01  SYSOUT-REC                       PIC X(130).
007000
007100      ****** NANOPORE K-MER SIGNAL MODEL, RECORD LAYOUT #5
007200       FD  MODEL-FILE
007300           RECORDING MODE IS V
007400           LABEL RECORDS ARE OMITTED
007500           DATA RECORD IS MODEL-LINE.
007600       01  MODEL-LINE                       PIC X(1000).
007700
007800      ****** QUALIFYING K-MERS FROM KMERAGG, RECORD LAYOUT #4
007900       FD  KMER-FILE
008000           RECORDING MODE IS V
008100           LABEL RECORDS ARE OMITTED
008200           DATA RECORD IS KMER-LINE.
008300       01  KMER-LINE                        PIC X(1150).
008400
008500      ****** K-MER RECORD WITH ITS 8 APPENDED SIGNAL COLUMNS,
008600      ****** RECORD LAYOUT #6
008700       FD  ANNOT-FILE
008800           RECORDING MODE IS V
008900           LABEL RECORDS ARE OMITTED
009000           DATA RECORD IS ANNOT-LINE.
009100       01  ANNOT-LINE                       PIC X(1250).
009200
009300       WORKING-STORAGE SECTION.
009400
009500       01  FILE-STATUS-CODES.
009600           05  MFCODE                  PIC X(2).
009700               88  NO-MORE-MODEL-RECS  VALUE "10".
009800           05  IFCODE                  PIC X(2).
009900               88  NO-MORE-KMER-RECS   VALUE "10".
010000           05  OFCODE                  PIC X(2).
010100           05  FILLER                  PIC X(01).
010200
010300       01  RUN-SWITCHES.
010400           05  MORE-MODEL-SW           PIC X VALUE "Y".
010500               88  MORE-MODEL-RECS     VALUE "Y".
010600           05  MORE-KMER-SW            PIC X VALUE "Y".
010700               88  MORE-KMER-RECS      VALUE "Y".
010800           05  FILLER                  PIC X(01).
010900
011000      ** SIGNAL MODEL TABLE AND ITS INPUT RECORD, RECORD LAYOUT #5
011100       COPY SIGMODEL.
011200
011300      ** K-MER RECORD (READ BACK) AND ITS 8 SIGNAL COLUMNS,
011400      ** RECORD LAYOUTS #4 AND #6
011500       COPY KMERREC.
011600
011700      ** SHARED DIAGNOSTIC RECORD FOR THE FORCED ABEND
011800       COPY ABENDREC.
011900
012000       01  COUNTERS-AND-ACCUMULATORS.
012100           05  RECORDS-READ             PIC 9(9) COMP VALUE ZERO.
012200           05  RECORDS-WRITTEN          PIC 9(9) COMP VALUE ZERO.
012300           05  MODEL-ENTRIES-LOADED     PIC 9(9) COMP VALUE ZERO.
012400           05  FILLER                   PIC X(01).
012500
012600       01  WS-KMER-TRIM-WORK.
012700           05  WS-KMER-TRIM-TEXT        PIC X(1150).
012800           05  WS-KMER-TRIM-CHARS REDEFINES WS-KMER-TRIM-TEXT.
012900               10  WS-KMER-TRIM-CHAR OCCURS 1150 TIMES PIC X.
013000           05  FILLER                   PIC X(01).
013100       77  WS-TRIM-LEN                  PIC 9(4) COMP.
013200
013300       01  WS-LOOKUP-WORK.
013400           05  WS-LOOKUP-KEY            PIC X(20).
013500           05  WS-LOOKUP-MEAN           PIC 9(3)V9(6).
013600           05  WS-LOOKUP-STDV           PIC 9(3)V9(6).
013700           05  FILLER                   PIC X(01).
013800
013900       01  WS-FMT-WORK.
014000           05  WS-FMT-IN                PIC 9(3)V9(6).
014100           05  WS-FMT-EDIT              PIC ZZ9.999999.
014200           05  WS-FMT-EDIT-CHARS REDEFINES WS-FMT-EDIT.
014300               10  WS-FMT-EDIT-CHAR OCCURS 10 TIMES PIC X.
014400           05  WS-FMT-OUT               PIC X(10).
014500           05  FILLER                   PIC X(01).
014600       77  WS-FMT-TRIM-SUB               PIC 9(2) COMP.
014700
014800       01  WS-OUTPUT-COLUMNS.
014900           05  WS-OUT-LEVEL-MEAN         PIC X(10).
015000           05  WS-OUT-LEVEL-STDV         PIC X(10).
015100           05  WS-OUT-ALT-LEVEL-MEAN     PIC X(10).
015200           05  WS-OUT-ALT-LEVEL-STDV     PIC X(10).
015300           05  WS-OUT-RC-LEVEL-MEAN      PIC X(10).
015400           05  WS-OUT-RC-LEVEL-STDV      PIC X(10).
015500           05  WS-OUT-ALT-RC-LEVEL-MEAN  PIC X(10).
015600           05  WS-OUT-ALT-RC-LEVEL-STDV  PIC X(10).
015700           05  FILLER                    PIC X(01).
015800
015900       PROCEDURE DIVISION.
016000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016100           PERFORM 100-MAINLINE THRU 100-EXIT
016200                   UNTIL NO-MORE-KMER-RECS.
016300           PERFORM 900-CLEANUP THRU 900-EXIT.
016400           MOVE ZERO TO RETURN-CODE.
016500           GOBACK.
016600
016700       000-HOUSEKEEPING.
016800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016900           DISPLAY "******** BEGIN JOB SIGJOIN ********".
017000           OPEN INPUT MODEL-FILE, KMER-FILE.
017100           OPEN OUTPUT ANNOT-FILE, SYSOUT.
017200
017300           READ MODEL-FILE INTO MODEL-LINE
017400               AT END
017500               MOVE "N" TO MORE-MODEL-SW
017600           END-READ.
017700           PERFORM 050-LOAD-MODEL-TABLE-RTN THRU 050-EXIT
017800                   UNTIL NOT MORE-MODEL-RECS.
017900
018000           READ KMER-FILE INTO KMER-LINE
018100               AT END
018200               MOVE "N" TO MORE-KMER-SW
018300           END-READ.
018400           IF MORE-KMER-RECS
018500              PERFORM 060-TRIM-AND-WRITE-HDR-RTN THRU 060-EXIT
018600              READ KMER-FILE INTO KMER-LINE
018700                  AT END
018800                  MOVE "N" TO MORE-KMER-SW
018900              END-READ
019000           END-IF.
019100       000-EXIT.
019200           EXIT.
019300
019400       050-LOAD-MODEL-TABLE-RTN.
019500      *** SKIP THE MODEL FILE'S OWN HEADER LINE - ITS FIRST COLUMN IS
019600      *** THE LOWER-CASE LITERAL "KMER", REAL K-MERS ARE UPPER CASE
019700           IF MODEL-LINE NOT = SPACES
019800              AND MODEL-LINE(1:4) NOT = "kmer"
019900              UNSTRING MODEL-LINE DELIMITED BY X"09"
020000                  INTO MDL-KMER, MDL-LEVEL-MEAN-TEXT,
020100                       MDL-LEVEL-STDV-TEXT, SGM-SPARE-COLS
020200              ADD 1 TO SGM-ENTRY-CNT
020300              SET SGM-IDX TO SGM-ENTRY-CNT
020400              MOVE MDL-KMER            TO SGM-KMER(SGM-IDX)
020500
020600              MOVE MDL-LEVEL-MEAN-TEXT TO WS-DP-SOURCE-TEXT
020700              PERFORM 055-PARSE-DECIMAL-COL-RTN THRU 055-EXIT
020800              MOVE WS-DECIMAL-DIGITS   TO SGM-LEVEL-MEAN(SGM-IDX)
020900
021000              MOVE MDL-LEVEL-STDV-TEXT TO WS-DP-SOURCE-TEXT
021100              PERFORM 055-PARSE-DECIMAL-COL-RTN THRU 055-EXIT
021200              MOVE WS-DECIMAL-DIGITS   TO SGM-LEVEL-STDV(SGM-IDX)
021300
021400              ADD 1 TO MODEL-ENTRIES-LOADED
021500           END-IF.
021600
021700           READ MODEL-FILE INTO MODEL-LINE
021800               AT END
021900               MOVE "N" TO MORE-MODEL-SW
022000           END-READ.
022100       050-EXIT.
022200           EXIT.
022300
022400       055-PARSE-DECIMAL-COL-RTN.
022500      *** WS-DP-SOURCE-TEXT CARRIES A REAL DECIMAL POINT ("84.214562") -
022600      *** SPLIT ON IT, THEN RIGHT-JUSTIFY/ZERO-FILL THE INTEGER HALF AND
022700      *** ZERO-FILL THE FRACTION HALF ON THE RIGHT SO WS-DECIMAL-DIGITS
022800      *** COMES OUT AS A CLEAN 9-DIGIT STRING FOR THE CALLER TO MOVE
022900           MOVE SPACES TO WS-DECIMAL-PARSE-WORK.
023000           UNSTRING WS-DP-SOURCE-TEXT DELIMITED BY "."
023100               INTO WS-DP-INT-TEXT, WS-DP-FRAC-TEXT.
023200           INSPECT WS-DP-INT-TEXT  REPLACING LEADING SPACE BY ZERO.
023300           INSPECT WS-DP-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
023400       055-EXIT.
023500           EXIT.
023600
023700       060-TRIM-AND-WRITE-HDR-RTN.
023800      *** THE INCOMING HEADER ROW ALREADY HAS THE 8 KMERAGG COLUMNS -
023900      *** JUST TACK ON THE 8 SIGNAL COLUMN NAMES
024000           MOVE KMER-LINE TO WS-KMER-TRIM-TEXT.
024100           PERFORM 065-TRIM-KMER-LINE-RTN THRU 065-EXIT
024200                   VARYING WS-TRIM-LEN FROM 1150 BY -1
024300                   UNTIL WS-TRIM-LEN = 0
024400                      OR WS-KMER-TRIM-CHAR(WS-TRIM-LEN) NOT = SPACE.
024500
024600           STRING WS-KMER-TRIM-TEXT(1:WS-TRIM-LEN) X"09"
024700                  "level_mean" X"09" "level_stdv" X"09"
024800                  "alt_level_mean" X"09" "alt_level_stdv" X"09"
024900                  "rc_level_mean" X"09" "rc_level_stdv" X"09"
025000                  "alt_rc_level_mean" X"09" "alt_rc_level_stdv"
025100                  DELIMITED BY SIZE INTO ANNOT-LINE.
025200           WRITE ANNOT-LINE.
025300       060-EXIT.
025400           EXIT.
025500
025600       065-TRIM-KMER-LINE-RTN.
025700      *** NO-OP - THE VARYING CLAUSE DOES THE WORK
025800           CONTINUE.
025900       065-EXIT.
026000           EXIT.
026100
026200       100-MAINLINE.
026300           MOVE "100-MAINLINE" TO PARA-NAME.
026400           ADD 1 TO RECORDS-READ.
026500           IF KMER-LINE NOT = SPACES
026600              PERFORM 150-SPLIT-KMER-LINE-RTN THRU 150-EXIT
026700              PERFORM 200-LOOKUP-ALL-KEYS-RTN THRU 200-EXIT
026800              PERFORM 300-FORMAT-AND-WRITE-RTN THRU 300-EXIT
026900           END-IF.
027000
027100           READ KMER-FILE INTO KMER-LINE
027200               AT END
027300               MOVE "N" TO MORE-KMER-SW
027400               GO TO 100-EXIT
027500           END-READ.
027600       100-EXIT.
027700           EXIT.
027800
027900       150-SPLIT-KMER-LINE-RTN.
028000           UNSTRING KMER-LINE DELIMITED BY X"09"
028100               INTO KMR-I-KMER, KMR-I-RC-KMER, KMR-I-ALT-KMER,
028200                    KMR-I-ALT-RC-KMER, KMR-I-COUNT, KMR-I-RC-COUNT,
028300                    KMR-I-SAMPLES, KMR-I-POSITIONS.
028400       150-EXIT.
028500           EXIT.
028600
028700       200-LOOKUP-ALL-KEYS-RTN.
028800           MOVE "200-LOOKUP-ALL-KEYS-RTN" TO PARA-NAME.
028900           MOVE KMR-I-KMER TO WS-LOOKUP-KEY.
029000           PERFORM 210-LOOKUP-ONE-KEY-RTN THRU 210-EXIT.
029100           MOVE WS-LOOKUP-MEAN TO SIG-LEVEL-MEAN.
029200           MOVE WS-LOOKUP-STDV TO SIG-LEVEL-STDV.
029300
029400           MOVE KMR-I-ALT-KMER TO WS-LOOKUP-KEY.
029500           PERFORM 210-LOOKUP-ONE-KEY-RTN THRU 210-EXIT.
029600           MOVE WS-LOOKUP-MEAN TO SIG-ALT-LEVEL-MEAN.
029700           MOVE WS-LOOKUP-STDV TO SIG-ALT-LEVEL-STDV.
029800
029900           MOVE KMR-I-RC-KMER TO WS-LOOKUP-KEY.
030000           PERFORM 210-LOOKUP-ONE-KEY-RTN THRU 210-EXIT.
030100           MOVE WS-LOOKUP-MEAN TO SIG-RC-LEVEL-MEAN.
030200           MOVE WS-LOOKUP-STDV TO SIG-RC-LEVEL-STDV.
030300
030400           MOVE KMR-I-ALT-RC-KMER TO WS-LOOKUP-KEY.
030500           PERFORM 210-LOOKUP-ONE-KEY-RTN THRU 210-EXIT.
030600           MOVE WS-LOOKUP-MEAN TO SIG-ALT-RC-LEVEL-MEAN.
030700           MOVE WS-LOOKUP-STDV TO SIG-ALT-RC-LEVEL-STDV.
030800       200-EXIT.
030900           EXIT.
031000
031100       210-LOOKUP-ONE-KEY-RTN.
031200           SET SGM-IDX TO 1.
031300           SEARCH SGM-ENTRY
031400               AT END
031500                   MOVE "** K-MER NOT FOUND IN SIGNAL MODEL: "
031600                        TO ABEND-REASON
031700                   MOVE WS-LOOKUP-KEY TO ABEND-REASON(38:20)
031800                   GO TO 1000-ABEND-RTN
031900               WHEN SGM-KMER(SGM-IDX) = WS-LOOKUP-KEY
032000                   MOVE SGM-LEVEL-MEAN(SGM-IDX) TO WS-LOOKUP-MEAN
032100                   MOVE SGM-LEVEL-STDV(SGM-IDX) TO WS-LOOKUP-STDV
032200           END-SEARCH.
032300       210-EXIT.
032400           EXIT.
032500
032600       300-FORMAT-AND-WRITE-RTN.
032700           MOVE "300-FORMAT-AND-WRITE-RTN" TO PARA-NAME.
032800           MOVE SIG-LEVEL-MEAN TO WS-FMT-IN.
032900           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
033000           MOVE WS-FMT-OUT TO WS-OUT-LEVEL-MEAN.
033100
033200           MOVE SIG-LEVEL-STDV TO WS-FMT-IN.
033300           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
033400           MOVE WS-FMT-OUT TO WS-OUT-LEVEL-STDV.
033500
033600           MOVE SIG-ALT-LEVEL-MEAN TO WS-FMT-IN.
033700           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
033800           MOVE WS-FMT-OUT TO WS-OUT-ALT-LEVEL-MEAN.
033900
034000           MOVE SIG-ALT-LEVEL-STDV TO WS-FMT-IN.
034100           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
034200           MOVE WS-FMT-OUT TO WS-OUT-ALT-LEVEL-STDV.
034300
034400           MOVE SIG-RC-LEVEL-MEAN TO WS-FMT-IN.
034500           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
034600           MOVE WS-FMT-OUT TO WS-OUT-RC-LEVEL-MEAN.
034700
034800           MOVE SIG-RC-LEVEL-STDV TO WS-FMT-IN.
034900           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
035000           MOVE WS-FMT-OUT TO WS-OUT-RC-LEVEL-STDV.
035100
035200           MOVE SIG-ALT-RC-LEVEL-MEAN TO WS-FMT-IN.
035300           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
035400           MOVE WS-FMT-OUT TO WS-OUT-ALT-RC-LEVEL-MEAN.
035500
035600           MOVE SIG-ALT-RC-LEVEL-STDV TO WS-FMT-IN.
035700           PERFORM 330-FORMAT-SIGNAL-RTN THRU 330-EXIT.
035800           MOVE WS-FMT-OUT TO WS-OUT-ALT-RC-LEVEL-STDV.
035900
036000           MOVE KMER-LINE TO WS-KMER-TRIM-TEXT.
036100           PERFORM 065-TRIM-KMER-LINE-RTN THRU 065-EXIT
036200                   VARYING WS-TRIM-LEN FROM 1150 BY -1
036300                   UNTIL WS-TRIM-LEN = 0
036400                      OR WS-KMER-TRIM-CHAR(WS-TRIM-LEN) NOT = SPACE.
036500
036600           STRING WS-KMER-TRIM-TEXT(1:WS-TRIM-LEN) X"09"
036700                  WS-OUT-LEVEL-MEAN        DELIMITED BY SPACE X"09"
036800                  WS-OUT-LEVEL-STDV        DELIMITED BY SPACE X"09"
036900                  WS-OUT-ALT-LEVEL-MEAN    DELIMITED BY SPACE X"09"
037000                  WS-OUT-ALT-LEVEL-STDV    DELIMITED BY SPACE X"09"
037100                  WS-OUT-RC-LEVEL-MEAN     DELIMITED BY SPACE X"09"
037200                  WS-OUT-RC-LEVEL-STDV     DELIMITED BY SPACE X"09"
037300                  WS-OUT-ALT-RC-LEVEL-MEAN DELIMITED BY SPACE X"09"
037400                  WS-OUT-ALT-RC-LEVEL-STDV DELIMITED BY SPACE
037500                  INTO ANNOT-LINE.
037600           WRITE ANNOT-LINE.
037700           ADD 1 TO RECORDS-WRITTEN.
037800       300-EXIT.
037900           EXIT.
038000
038100       330-FORMAT-SIGNAL-RTN.
038200      *** DE-EDIT A ZERO-SUPPRESSED PIC ZZ9.999999 BACK DOWN TO PLAIN
038300      *** TEXT WITH NO LEADING BLANKS, EXACTLY 6 DECIMAL PLACES
038400           MOVE WS-FMT-IN TO WS-FMT-EDIT.
038500           PERFORM 335-SCAN-LEADING-SP-RTN THRU 335-EXIT
038600                   VARYING WS-FMT-TRIM-SUB FROM 1 BY 1
038700                   UNTIL WS-FMT-TRIM-SUB > 10
038800                      OR WS-FMT-EDIT-CHAR(WS-FMT-TRIM-SUB) NOT = SPACE.
038900           MOVE SPACES TO WS-FMT-OUT.
039000           MOVE WS-FMT-EDIT(WS-FMT-TRIM-SUB:) TO WS-FMT-OUT.
039100       330-EXIT.
039200           EXIT.
039300
039400       335-SCAN-LEADING-SP-RTN.
039500      *** NO-OP - THE VARYING CLAUSE DOES THE WORK
039600           CONTINUE.
039700       335-EXIT.
039800           EXIT.
039900
040000       700-CLOSE-FILES.
040100           MOVE "700-CLOSE-FILES" TO PARA-NAME.
040200           CLOSE MODEL-FILE, KMER-FILE, ANNOT-FILE, SYSOUT.
040300       700-EXIT.
040400           EXIT.
040500
040600       900-CLEANUP.
040700           MOVE "900-CLEANUP" TO PARA-NAME.
040800           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040900           DISPLAY "** SIGNAL MODEL ENTRIES LOADED **".
041000           DISPLAY MODEL-ENTRIES-LOADED.
041100           DISPLAY "** K-MER RECORDS READ **".
041200           DISPLAY RECORDS-READ.
041300           DISPLAY "** K-MER RECORDS ANNOTATED AND WRITTEN **".
041400           DISPLAY RECORDS-WRITTEN.
041500           DISPLAY "******** NORMAL END OF JOB SIGJOIN ********".
041600       900-EXIT.
041700           EXIT.
041800
041900       1000-ABEND-RTN.
042000           WRITE SYSOUT-REC FROM ABEND-REC.
042100           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042200           DISPLAY "*** ABNORMAL END OF JOB-SIGJOIN ***" UPON CONSOLE.
042300           DIVIDE ZERO-VAL INTO ONE-VAL.
