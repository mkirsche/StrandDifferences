000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  REVCOMP.
000400       AUTHOR. JON SAYLES.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/02/09.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *   RETURNS THE REVERSE COMPLEMENT OF A DNA STRING - A<->T,
001400      *   C<->G, CASE PRESERVED, ANY OTHER CHARACTER (N, GAP, ETC.)
001500      *   PASSED THROUGH UNCHANGED.  CALLED BY STRDIFF TO BUILD
001600      *   SIT-O-CONTEXT-RC AND BY KMERAGG TO CANONICALIZE K-MERS.
001700      *
001800      *   GREW OUT OF THE OLD STRLTH TRAILING-BLANK-COUNTING ROUTINE -
001900      *   KEPT THE FUNCTION REVERSE / INSPECT TRICK STRLTH USED, ADDED
002000      *   THE BASE-COMPLEMENT PASS ON TOP OF IT.
002100      *
002200      *------------------------------------------------------------------*
002300      * 06/02/09 RTW  ORIGINAL CODING                                   *
002400      * 08/30/99 JAS  Y2K REMEDIATION SWEEP - NO DATE FIELDS IN THIS    *
002500      *               MODULE, NO CHANGE REQUIRED, LOGGED PER STANDARD   *
002600      * 11/03/10 RTW  CALLERS NOW PASS THE ACTUAL LENGTH INSTEAD OF     *
002700      *               RELYING ON TRAILING SPACES - TICKET #3391 (A     *
002800      *               K-MER ENDING IN A RUN OF T'S WAS GETTING EATEN)   *
002900      * 04/09/15 RTW  LOWER-CASE N AND UPPER-CASE N BOTH PASS THROUGH   *
003000      *               UNCHANGED NOW - REQ #4780                        *
003100      ******************************************************************
003200       ENVIRONMENT DIVISION.
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-390.
003500       OBJECT-COMPUTER. IBM-390.
003600       SPECIAL-NAMES.
003700           C01 IS TOP-OF-FORM.
003800
003900       DATA DIVISION.
004000       WORKING-STORAGE SECTION.
004100       01  WS-COMPLEMENT-WORK           PIC X(50) VALUE SPACES.
004200       01  WS-COMPLEMENT-CHARS REDEFINES WS-COMPLEMENT-WORK.
004300           05  WS-COMP-CHAR OCCURS 50 TIMES PIC X.
004400
004500       77  WS-SUB                       PIC 9(4) COMP.
004600       77  WS-REV-SUB                   PIC 9(4) COMP.
004700
004800       01  WS-ONE-CHAR.
004900           05  WS-ONE-CHAR-X            PIC X.
005000               88  WS-IS-BASE-A         VALUES "A" "a".
005100               88  WS-IS-BASE-C         VALUES "C" "c".
005200               88  WS-IS-BASE-G         VALUES "G" "g".
005300               88  WS-IS-BASE-T         VALUES "T" "t".
005400               88  WS-IS-LOWER-CASE     VALUES "a" "c" "g" "t" "n".
005500           05  FILLER                   PIC X(01).
005600
005700       LINKAGE SECTION.
005800       01  RC-TEXT-IN                   PIC X(50).
005900       01  RC-IN-CHARS REDEFINES RC-TEXT-IN.
006000           05  RC-IN-CHAR OCCURS 50 TIMES PIC X.
006100
006200       01  RC-TEXT-LEN                  PIC S9(4) COMP.
006300
006400       01  RC-TEXT-OUT                  PIC X(50).
006500       01  RC-OUT-CHARS REDEFINES RC-TEXT-OUT.
006600           05  RC-OUT-CHAR OCCURS 50 TIMES PIC X.
006700
006800       PROCEDURE DIVISION USING RC-TEXT-IN, RC-TEXT-LEN, RC-TEXT-OUT.
006900       000-MAINLINE.
007000           MOVE SPACES TO WS-COMPLEMENT-WORK.
007100           MOVE SPACES TO RC-TEXT-OUT.
007200           PERFORM 100-COMPLEMENT-EACH-CHAR-RTN THRU 100-EXIT
007300                   VARYING WS-SUB FROM 1 BY 1
007400                   UNTIL WS-SUB > RC-TEXT-LEN.
007500           PERFORM 200-REVERSE-INTO-OUTPUT-RTN THRU 200-EXIT.
007600           GOBACK.
007700
007800       100-COMPLEMENT-EACH-CHAR-RTN.
007900           MOVE RC-IN-CHAR(WS-SUB) TO WS-ONE-CHAR-X.
008000           IF WS-IS-BASE-A
008100              MOVE "T" TO WS-COMP-CHAR(WS-SUB)
008200           ELSE
008300           IF WS-IS-BASE-T
008400              MOVE "A" TO WS-COMP-CHAR(WS-SUB)
008500           ELSE
008600           IF WS-IS-BASE-C
008700              MOVE "G" TO WS-COMP-CHAR(WS-SUB)
008800           ELSE
008900           IF WS-IS-BASE-G
009000              MOVE "C" TO WS-COMP-CHAR(WS-SUB)
009100           ELSE
009200              MOVE WS-ONE-CHAR-X TO WS-COMP-CHAR(WS-SUB)
009300           END-IF END-IF END-IF END-IF.
009400
009500           IF WS-IS-LOWER-CASE
009600              MOVE WS-COMP-CHAR(WS-SUB) TO WS-ONE-CHAR-X
009700              INSPECT WS-ONE-CHAR-X CONVERTING
009800                      "ACGTN" TO "acgtn"
009900              MOVE WS-ONE-CHAR-X TO WS-COMP-CHAR(WS-SUB)
010000           END-IF.
010100       100-EXIT.
010200           EXIT.
010300
010400       200-REVERSE-INTO-OUTPUT-RTN.
010500      *** THE OLD STRLTH TRICK - REVERSE THE WHOLE 50-BYTE WORK AREA,
010600      *** THEN LIFT OUT JUST THE RC-TEXT-LEN BYTES THAT MATTER, WHICH
010700      *** LAND AT THE FRONT ONCE THE TRAILING SPACES FLIP TO LEADING.
010800           MOVE FUNCTION REVERSE(WS-COMPLEMENT-WORK)
010900                TO WS-COMPLEMENT-WORK.
011000           COMPUTE WS-REV-SUB = 51 - RC-TEXT-LEN.
011100           PERFORM 210-LIFT-ONE-CHAR-RTN THRU 210-EXIT
011200                   VARYING WS-SUB FROM 1 BY 1
011300                   UNTIL WS-SUB > RC-TEXT-LEN.
011400       200-EXIT.
011500           EXIT.
011600
011700       210-LIFT-ONE-CHAR-RTN.
011800           MOVE WS-COMP-CHAR(WS-REV-SUB) TO RC-OUT-CHAR(WS-SUB).
011900           ADD 1 TO WS-REV-SUB.
012000       210-EXIT.
012100           EXIT.
