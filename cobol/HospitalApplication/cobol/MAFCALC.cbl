000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  MAFCALC.
000400       AUTHOR. RON T. WEBB.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 06/02/09.
000700       DATE-COMPILED.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *   CALLED BY STRDIFF ONCE PER GENOME POSITION THAT CLEARS THE
001400      *   MIN-DEPTH SCREEN ON BOTH STRANDS.  GIVEN THE PLUS-STRAND AND
001500      *   MINUS-STRAND A/C/G/T COUNTS AND THE REFERENCE BASE'S CODE,
001600      *   THIS ROUTINE PICKS EACH STRAND'S HIGHEST-COUNT NON-REFERENCE
001700      *   BASE, COMPUTES ITS MINOR-ALLELE-FREQUENCY, AND DECIDES
001800      *   WHETHER THE POSITION IS A FLAGGED STRAND-DIFFERENCE SITE.
001900      *
002000      *   REPLACES THE OLD CLCLBCST COST-SPLITTING ROUTINE - SAME
002100      *   CALLING SHAPE (ONE LINKAGE RECORD + A COMP RETURN CODE),
002200      *   DIFFERENT SHOP ENTIRELY.
002300      *
002400      *------------------------------------------------------------------*
002500      * 06/02/09 RTW  ORIGINAL CODING                                   *
002600      * 01/14/10 RTW  TIE-BREAK ON THE NON-REF BASE SCAN MUST KEEP THE  *
002700      *               FIRST BASE SCANNED IN A,C,G,T ORDER - TICKET #2871*
002800      * 08/30/99 JAS  Y2K REMEDIATION SWEEP - NO DATE FIELDS IN THIS    *
002900      *               MODULE, NO CHANGE REQUIRED, LOGGED PER STANDARD   *
003000      * 03/02/13 RTW  1E-9 FLOATING TOLERANCE ADDED TO BOTH THRESHOLD   *
003100      *               COMPARES - REQ #4390 (BORDERLINE SITES DROPPING  *
003200      *               IN AND OUT ACROSS PLATFORMS)                     *
003300      * 07/19/14 RTW  FOLDED PLUS/MINUS COUNT ARRAYS INTO ONE FLAT      *
003400      *               TABLE FOR THE COVERAGE CROSS-CHECK - REQ #4602   *
003500      * 07/22/16 RTW  100-PICK-ALT-BASE-RTN DEFAULTED THE ALT CODE TO  *
003600      *               1 (=A) BEFORE SCANNING - ON A REF=A SITE WITH NO *
003700      *               NON-REF READS ON A STRAND THE DEFAULT NEVER GOT  *
003800      *               OVERWRITTEN AND THE REF BASE WAS PICKED AS ITS   *
003900      *               OWN ALT, CORRUPTING THE MAF (TICKET #5257).      *
004000      *               DEFAULT NOW SEEDS TO THE FIRST NON-REF BASE IN   *
004100      *               A,C,G,T ORDER                                   *
004200      ******************************************************************
004300       ENVIRONMENT DIVISION.
004400       CONFIGURATION SECTION.
004500       SOURCE-COMPUTER. IBM-390.
004600       OBJECT-COMPUTER. IBM-390.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900
005000       DATA DIVISION.
005100       WORKING-STORAGE SECTION.
005200
005300      * DEPTH/MAF DEFAULTS AND THE FLOATING-POINT TOLERANCE, WIRED IN AT
005400      * COMPILE TIME PER REQ #4390 RATHER THAN READ FROM A PARM CARD
005500       77  WS-MIN-DEPTH                 PIC 9(5) COMP VALUE 30.
005600       77  WS-MIN-MAF                   PIC 9V999 VALUE 0.150.
005700       77  WS-MAF-RATIO                 PIC 9V9 VALUE 2.0.
005800       77  WS-FLOAT-TOLERANCE           PIC 9V999999999 VALUE
005900                                             0.000000001.
006000
006100       01  WS-WORK-FIELDS.
006200           05  WMF-MAF-PAIR.
006300               10  WMF-HIGHER-MAF       PIC 9V999.
006400               10  WMF-LOWER-MAF        PIC 9V999.
006500           05  WMF-MAF-PAIR-TABLE REDEFINES WMF-MAF-PAIR.
006600               10  WMF-MAF-ELEM  OCCURS 2 TIMES PIC 9V999.
006700           05  WMF-RATIO-FLOOR          PIC 9V999.
006800           05  WMF-BASE-SUB             PIC 9 COMP.
006900           05  WMF-BEST-CNT             PIC 9(9) COMP.
007000           05  WMF-DEFAULT-ALT-CODE     PIC 9 COMP.
007100           05  FILLER                   PIC X(01).
007200
007300       LINKAGE SECTION.
007400       01  MAF-CALC-REC.
007500           05  MFC-COUNT-PAIR.
007600               10  MFC-PLUS-COUNT  OCCURS 4 TIMES PIC 9(9) COMP.
007700               10  MFC-MINUS-COUNT OCCURS 4 TIMES PIC 9(9) COMP.
007800           05  MFC-COUNT-FLAT REDEFINES MFC-COUNT-PAIR.
007900               10  MFC-ALL-COUNT   OCCURS 8 TIMES PIC 9(9) COMP.
008000           05  MFC-REF-CODE             PIC S9 COMP.
008100           05  MFC-PLUS-COVERAGE        PIC 9(9) COMP.
008200           05  MFC-MINUS-COVERAGE       PIC 9(9) COMP.
008300           05  MFC-PLUS-MAF             PIC 9V999.
008400           05  MFC-MINUS-MAF            PIC 9V999.
008500           05  MFC-ALT-CODE-PAIR.
008600               10  MFC-PLUS-ALT-CODE    PIC 9 COMP.
008700               10  MFC-MINUS-ALT-CODE   PIC 9 COMP.
008800           05  MFC-ALT-CODE-TABLE REDEFINES MFC-ALT-CODE-PAIR.
008900               10  MFC-ALT-CODE-ELEM OCCURS 2 TIMES PIC 9 COMP.
009000           05  MFC-SITE-FLAG            PIC X.
009100               88  MFC-SITE-QUALIFIES   VALUE "Y".
009200               88  MFC-SITE-REJECTED    VALUE "N".
009300           05  FILLER                   PIC X(01).
009400
009500       01  RETURN-CD                    PIC 9(4) COMP.
009600
009700       PROCEDURE DIVISION USING MAF-CALC-REC, RETURN-CD.
009800       000-MAINLINE.
009900           MOVE "N" TO MFC-SITE-FLAG.
010000           PERFORM 100-PICK-ALT-BASE-RTN THRU 100-EXIT.
010100           PERFORM 200-COMPUTE-MAFS-RTN THRU 200-EXIT.
010200           PERFORM 300-EVALUATE-SITE-RTN THRU 300-EXIT.
010300           MOVE ZERO TO RETURN-CD.
010400           GOBACK.
010500
010600       100-PICK-ALT-BASE-RTN.
010700      *** THE SCAN BELOW ONLY OVERWRITES THE DEFAULT ON A STRICTLY
010800      *** GREATER NON-REF COUNT, SO WHEN BOTH STRANDS ARE ALL ZERO ON
010900      *** EVERY NON-REF BASE (THE NORMAL CASE AT A STRAND-SPECIFIC
011000      *** SITE) THE DEFAULT SEEDED HERE IS WHAT SURVIVES.  IT HAS TO
011100      *** BE THE FIRST NON-REFERENCE BASE IN A,C,G,T ORDER, NOT A
011200      *** FLAT CODE 1 - OTHERWISE A REF=A SITE DEFAULTS ITS "ALT" BACK
011300      *** TO A ITSELF (TICKET #5257)
011400           IF MFC-REF-CODE + 1 = 1
011500              MOVE 2 TO WMF-DEFAULT-ALT-CODE
011600           ELSE
011700              MOVE 1 TO WMF-DEFAULT-ALT-CODE
011800           END-IF.
011900
012000      *** PLUS STRAND - HIGHEST-COUNT NON-REF BASE, TIES KEEP THE
012100      *** FIRST BASE SCANNED IN A,C,G,T ORDER (TICKET #2871)
012200           MOVE WMF-DEFAULT-ALT-CODE TO MFC-PLUS-ALT-CODE.
012300           MOVE ZERO TO WMF-BEST-CNT.
012400           PERFORM 110-SCAN-PLUS-BASE-RTN THRU 110-EXIT
012500                   VARYING WMF-BASE-SUB FROM 1 BY 1
012600                   UNTIL WMF-BASE-SUB > 4.
012700
012800      *** MINUS STRAND - SAME RULE
012900           MOVE WMF-DEFAULT-ALT-CODE TO MFC-MINUS-ALT-CODE.
013000           MOVE ZERO TO WMF-BEST-CNT.
013100           PERFORM 120-SCAN-MINUS-BASE-RTN THRU 120-EXIT
013200                   VARYING WMF-BASE-SUB FROM 1 BY 1
013300                   UNTIL WMF-BASE-SUB > 4.
013400       100-EXIT.
013500           EXIT.
013600
013700       110-SCAN-PLUS-BASE-RTN.
013800           IF WMF-BASE-SUB NOT = MFC-REF-CODE + 1
013900              IF MFC-PLUS-COUNT(WMF-BASE-SUB) > WMF-BEST-CNT
014000                 MOVE MFC-PLUS-COUNT(WMF-BASE-SUB) TO WMF-BEST-CNT
014100                 MOVE WMF-BASE-SUB TO MFC-PLUS-ALT-CODE
014200              END-IF
014300           END-IF.
014400       110-EXIT.
014500           EXIT.
014600
014700       120-SCAN-MINUS-BASE-RTN.
014800           IF WMF-BASE-SUB NOT = MFC-REF-CODE + 1
014900              IF MFC-MINUS-COUNT(WMF-BASE-SUB) > WMF-BEST-CNT
015000                 MOVE MFC-MINUS-COUNT(WMF-BASE-SUB) TO WMF-BEST-CNT
015100                 MOVE WMF-BASE-SUB TO MFC-MINUS-ALT-CODE
015200              END-IF
015300           END-IF.
015400       120-EXIT.
015500           EXIT.
015600
015700       200-COMPUTE-MAFS-RTN.
015800           IF MFC-PLUS-COVERAGE = ZERO
015900              MOVE ZERO TO MFC-PLUS-MAF
016000           ELSE
016100              COMPUTE MFC-PLUS-MAF ROUNDED =
016200                  MFC-PLUS-COUNT(MFC-PLUS-ALT-CODE) / MFC-PLUS-COVERAGE
016300           END-IF.
016400
016500           IF MFC-MINUS-COVERAGE = ZERO
016600              MOVE ZERO TO MFC-MINUS-MAF
016700           ELSE
016800              COMPUTE MFC-MINUS-MAF ROUNDED =
016900                MFC-MINUS-COUNT(MFC-MINUS-ALT-CODE) / MFC-MINUS-COVERAGE
017000           END-IF.
017100       200-EXIT.
017200           EXIT.
017300
017400       300-EVALUATE-SITE-RTN.
017500           IF MFC-PLUS-MAF > MFC-MINUS-MAF
017600              MOVE MFC-PLUS-MAF  TO WMF-HIGHER-MAF
017700              MOVE MFC-MINUS-MAF TO WMF-LOWER-MAF
017800           ELSE
017900              MOVE MFC-MINUS-MAF TO WMF-HIGHER-MAF
018000              MOVE MFC-PLUS-MAF  TO WMF-LOWER-MAF
018100           END-IF.
018200
018300           COMPUTE WMF-RATIO-FLOOR = WMF-LOWER-MAF * WS-MAF-RATIO.
018400
018500           IF (WMF-HIGHER-MAF + WS-FLOAT-TOLERANCE) NOT < WS-MIN-MAF
018600              AND (WMF-HIGHER-MAF + WS-FLOAT-TOLERANCE)
018700                                      NOT < WMF-RATIO-FLOOR
018800              SET MFC-SITE-QUALIFIES TO TRUE
018900           ELSE
019000              SET MFC-SITE-REJECTED TO TRUE
019100           END-IF.
019200       300-EXIT.
019300           EXIT.
