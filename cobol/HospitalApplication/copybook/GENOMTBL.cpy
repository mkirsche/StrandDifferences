000100      ******************************************************************
000200      * GENOMTBL  --  IN-MEMORY GENOME TABLE, LOADED ONCE FROM THE     *
000300      *               REFERENCE FASTA (RECORD LAYOUT #1) AND HELD FOR  *
000400      *               THE LIFE OF THE STRDIFF RUN, THE WAY PATSRCH     *
000500      *               USED TO HOLD THE EQUIPMENT-CHARGE TABLE.  EACH   *
000600      *               CONTIG ALSO CARRIES ITS OWN PER-POSITION STRAND  *
000700      *               COUNT ARRAY (BATCH FLOW STAGE 1 STEP 2).         *
000800      *------------------------------------------------------------------*
000900      * 06/02/09 RTW  ORIGINAL CODING                                   *
001000      * 04/11/13 RTW  RAISED GNM-MAX-CONTIGS FROM 6 TO 10 - REQUEST     *
001100      *               #4471 (MULTI-CONTIG VIRAL PANEL RUNS)             *
001200      ******************************************************************
001300       77  GNM-MAX-CONTIGS              PIC 9(2) COMP VALUE 10.
001400       77  GNM-MAX-LEN                  PIC 9(5) COMP VALUE 31000.
001500
001600       01  WS-GENOME-TABLE.
001700           05  GNM-CONTIG-CNT           PIC 9(4) COMP VALUE ZERO.
001800           05  GNM-ENTRY OCCURS 10 TIMES INDEXED BY GNM-IDX.
001900               10  GNM-CONTIG-NAME      PIC X(49).
002000               10  GNM-CONTIG-LEN       PIC 9(9) COMP.
002100               10  GNM-SEQUENCE         PIC X(31000).
002200               10  GNM-SEQ-CHARS REDEFINES GNM-SEQUENCE.
002300                   15  GNM-SEQ-CHAR OCCURS 31000 TIMES
002400                                        PIC X.
002500               10  GNM-POSITION OCCURS 31000 TIMES
002600                                  INDEXED BY GNM-POS-IDX.
002700                   15  GNM-STRAND-CNT OCCURS 3 TIMES
002800                                  INDEXED BY GNM-STRAND-IDX.
002900                       20  GNM-BASE-CNT OCCURS 6 TIMES
003000                                        PIC 9(6) COMP.
003100           05  FILLER                   PIC X(01).
003200
003300      * STRAND-COUNT ARRAY ROW SUBSCRIPTS (SEE GNM-STRAND-CNT ABOVE)
003400       77  ROW-COMBINED                 PIC 9 COMP VALUE 1.
003500       77  ROW-PLUS                     PIC 9 COMP VALUE 2.
003600       77  ROW-MINUS                    PIC 9 COMP VALUE 3.
003700
003800      * STRAND-COUNT ARRAY COLUMN SUBSCRIPTS (SEE GNM-BASE-CNT ABOVE)
003900       77  COL-BASE-A                   PIC 9 COMP VALUE 1.
004000       77  COL-BASE-C                   PIC 9 COMP VALUE 2.
004100       77  COL-BASE-G                   PIC 9 COMP VALUE 3.
004200       77  COL-BASE-T                   PIC 9 COMP VALUE 4.
004300       77  COL-BASE-N                   PIC 9 COMP VALUE 5.
004400       77  COL-INDEL                    PIC 9 COMP VALUE 6.
004500
004600      * SHARED BASE-CHARACTER CLASSIFICATION - ONE BYTE AT A TIME
004700       01  WS-BASE-CHAR.
004800           05  WS-BASE-CHAR-1           PIC X.
004900               88  IS-BASE-A            VALUES "A" "a".
005000               88  IS-BASE-C            VALUES "C" "c".
005100               88  IS-BASE-G            VALUES "G" "g".
005200               88  IS-BASE-T            VALUES "T" "t".
005300               88  IS-BASE-N            VALUES "N" "n" ">" "<".
005400               88  IS-UPPER-CASE-CALL   VALUES "A" "C" "G" "T" "N" ">".
005500               88  IS-LOWER-CASE-CALL   VALUES "a" "c" "g" "t" "n" "<".
005600           05  FILLER                   PIC X(01).
005700
005800       77  WS-BASE-CODE                 PIC S9 COMP.
