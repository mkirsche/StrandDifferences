000100      ******************************************************************
000200      * ABENDREC  --  SHARED DIAGNOSTIC RECORD, WRITTEN TO SYSOUT      *
000300      *               JUST AHEAD OF A FORCED DIVIDE-BY-ZERO ABEND.     *
000400      *               COPIED UNCHANGED INTO STRDIFF, KMERAGG, SIGJOIN. *
000500      *------------------------------------------------------------------*
000600      * 03/14/94 JAS  ORIGINAL CODING (PATIENT-BALANCING JOBS)          *
000700      * 06/02/09 RTW  REUSED FOR THE STRAND-DIFFERENCES PIPELINE JOBS - *
000800      *               ACTUAL-VAL/EXPECTED-VAL WIDENED TO HOLD A 9(9)    *
000900      *               POSITION NUMBER INSTEAD OF JUST A RECORD COUNT    *
001000      ******************************************************************
001100       01  ABEND-REC.
001200           05  ABEND-REASON            PIC X(60).
001300           05  FILLER                  PIC X(1) VALUE SPACE.
001400           05  ACTUAL-VAL              PIC X(20).
001500           05  FILLER                  PIC X(1) VALUE SPACE.
001600           05  EXPECTED-VAL            PIC X(20).
001700           05  FILLER                  PIC X(28).
001800
001900       77  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002000       77  ONE-VAL                     PIC S9(1) COMP VALUE 1.
002100
002200       01  PARA-NAME                   PIC X(30) VALUE SPACES.
