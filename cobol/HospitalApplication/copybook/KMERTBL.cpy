000100      ******************************************************************
000200      * KMERTBL  --  KMERAGG'S IN-MEMORY ACCUMULATOR TABLE.  ONE ENTRY *
000300      *              PER DISTINCT (KEY, ALT-KEY) PAIR SEEN WHILE       *
000400      *              READING SITE-FILE (BATCH FLOW STAGE 2 STEP 2).    *
000500      *              KEPT IN ASCENDING KEY/ALT-KEY ORDER BY INSERTION  *
000600      *              (SEE 600-SORT-KMER-TABLE-RTN) SO STAGE 2 STEP 3   *
000700      *              CAN WALK IT STRAIGHT THROUGH.                     *
000800      *------------------------------------------------------------------*
000900      * 11/03/10 RTW  ORIGINAL CODING                                   *
001000      ******************************************************************
001100       77  KMR-MAX-ENTRIES              PIC 9(4) COMP VALUE 2000.
001200       77  KMR-LIST-WIDTH                PIC 9(3) COMP VALUE 500.
001300
001400       01  WS-KMER-TABLE.
001500           05  KMR-ENTRY-CNT            PIC 9(4) COMP VALUE ZERO.
001600           05  KMR-ENTRY OCCURS 2000 TIMES
001700                          INDEXED BY KMR-IDX, KMR-IDX2.
001800               10  KMR-KEY              PIC X(20).
001900               10  KMR-ALT-KEY          PIC X(20).
002000               10  KMR-COUNT-TEXT       PIC X(9).
002100               10  KMR-COUNT REDEFINES KMR-COUNT-TEXT
002200                                        PIC 9(9) COMP.
002300               10  KMR-RC-COUNT-TEXT    PIC X(9).
002400               10  KMR-RC-COUNT REDEFINES KMR-RC-COUNT-TEXT
002500                                        PIC 9(9) COMP.
002600               10  KMR-SAMPLES          PIC X(500).
002700               10  KMR-POSITIONS        PIC X(500).
002800           05  FILLER                   PIC X(01).
002900
003000       01  WS-KMER-WORK-ENTRY.
003100           05  KWK-KEY                  PIC X(20).
003200           05  KWK-ALT-KEY              PIC X(20).
003300           05  KWK-SAMPLE               PIC X(20).
003400           05  KWK-POSITION             PIC 9(9).
003500           05  KWK-IS-RC-ORIENT         PIC X VALUE "N".
003600               88  KWK-RC-ORIENT        VALUE "Y".
003700           05  FILLER                   PIC X(01).
003800
003900      * SCRATCH USED TO WALK/DEDUP A COMMA-SPACE LIST AT OUTPUT TIME
004000       01  WS-LIST-SCAN.
004100           05  LSC-REMAINING            PIC X(500).
004200           05  LSC-ONE-VALUE            PIC X(20).
004300           05  LSC-OUT-LIST             PIC X(500).
004400           05  LSC-OUT-LEN              PIC 9(4) COMP.
004500           05  LSC-DISTINCT-CNT         PIC 9(4) COMP.
004600           05  LSC-SEEN-TABLE           PIC X(20) OCCURS 100 TIMES
004700                              INDEXED BY LSC-DUMMY-IDX.
004800           05  LSC-SEEN-CNT             PIC 9(4) COMP.
004900           05  FILLER                   PIC X(01).
