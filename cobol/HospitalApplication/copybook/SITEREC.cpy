000100      ******************************************************************
000200      * SITEREC  --  RECORD LAYOUT #3, THE STRAND-DIFFERENCE SITE      *
000300      *              RECORD.  TWO SHAPES ARE CARRIED HERE:             *
000400      *                WS-SITE-OUT-REC  - WRITTEN BY STRDIFF (9 COLS)  *
000500      *                WS-SITE-IN-REC   - READ BY KMERAGG (10 COLS,    *
000600      *                                   CARRIES THE SAMPLE COLUMN    *
000700      *                                   ADDED BY THE OFF-SYSTEM      *
000800      *                                   CROSS-SAMPLE ROLL-UP JOB)    *
000900      *------------------------------------------------------------------*
001000      * 06/02/09 RTW  ORIGINAL CODING                                   *
001100      * 11/03/10 RTW  ADDED WS-SITE-IN-REC FOR KMERAGG - TICKET #3390   *
001200      ******************************************************************
001300       01  WS-SITE-OUT-REC.
001400           05  SIT-O-CHR                PIC X(49).
001500           05  SIT-O-POS                PIC 9(9).
001600           05  SIT-O-REF                PIC X(1).
001700           05  SIT-O-PLUS-FREQ          PIC X(40).
001800           05  SIT-O-MINUS-FREQ         PIC X(40).
001900           05  SIT-O-PLUS-MAF           PIC 9V999.
002000           05  SIT-O-MINUS-MAF          PIC 9V999.
002100           05  SIT-O-CONTEXT            PIC X(41).
002200           05  SIT-O-CONTEXT-RC         PIC X(41).
002300           05  FILLER                   PIC X(01).
002400
002500       01  WS-SITE-IN-REC.
002600           05  SIT-I-CHR                PIC X(49).
002700           05  SIT-I-POS-TEXT           PIC X(9).
002800           05  SIT-I-POS-NUM REDEFINES SIT-I-POS-TEXT
002900                                        PIC 9(9).
003000           05  SIT-I-SAMPLE             PIC X(20).
003100           05  SIT-I-REF                PIC X(1).
003200           05  SIT-I-PLUS-FREQ          PIC X(40).
003300           05  SIT-I-MINUS-FREQ         PIC X(40).
003400           05  SIT-I-PLUS-MAF-TEXT      PIC X(5).
003500           05  SIT-I-PLUS-MAF REDEFINES SIT-I-PLUS-MAF-TEXT
003600                                        PIC 9V999.
003700           05  SIT-I-MINUS-MAF-TEXT     PIC X(5).
003800           05  SIT-I-MINUS-MAF REDEFINES SIT-I-MINUS-MAF-TEXT
003900                                        PIC 9V999.
004000           05  SIT-I-CONTEXT            PIC X(41).
004100           05  SIT-I-CONTEXT-RC         PIC X(41).
004200           05  FILLER                   PIC X(01).
004300
004400      * A SINGLE ALLELE-COUNT GROUP OF 5, DECODED FROM SIT-x-*-FREQ
004500      * (COMMA-SEPARATED A,C,G,T,N) VIA UNSTRING - SHARED SHAPE FOR
004600      * PLUS-STRAND AND MINUS-STRAND FREQUENCY FIELDS.
004700       01  WS-ALLELE-COUNTS.
004800           05  ALC-COUNT OCCURS 5 TIMES  PIC 9(9) COMP.
004900           05  FILLER                   PIC X(01).
