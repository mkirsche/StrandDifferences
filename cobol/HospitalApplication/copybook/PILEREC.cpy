000100      ******************************************************************
000200      * PILEREC  --  WORKING-STORAGE BREAKDOWN OF ONE MPILEUP RECORD,  *
000300      *              READ FROM MPILEUP-FILE (TAB-DELIMITED, VARIABLE   *
000400      *              LENGTH).  UNSTRING SPLITS MPLP-RAW-LINE INTO THE  *
000500      *              FIVE FIELDS THIS SHOP ACTUALLY USES.              *
000600      *------------------------------------------------------------------*
000700      * 06/02/09 RTW  ORIGINAL CODING FOR STRDIFF                       *
000800      * 09/18/11 RTW  WIDENED PLP-PILEUP-STR TO X(2000) - SAMPLE HAD    *
000900      *               A HIGH-DEPTH POSITION THAT TRUNCATED AT X(800)    *
001000      * 07/22/16 RTW  DROPPED THE PLP-POS-NUM/PLP-DEPTH-NUM REDEFINES   *
001100      *               OVER THE RAW UNSTRING TEXT - A SHORT COLUMN LEFT  *
001200      *               TRAILING BLANKS UNDER THE NUMERIC PICTURE AND     *
001300      *               THREW THE POSITION INDEX OFF BY ORDERS OF        *
001400      *               MAGNITUDE (TICKET #5240).  BOTH COLUMNS NOW GO    *
001500      *               THROUGH WS-NUMERIC-EDIT-WORK TO RIGHT-JUSTIFY     *
001600      *               AND ZERO-FILL BEFORE BEING TREATED AS NUMERIC     *
001700      ******************************************************************
001800       01  WS-MPILEUP-RAW-LINE          PIC X(4200).
001900       01  WS-MPILEUP-LINE-LEN          PIC 9(4) COMP.
002000
002100       01  WS-MPILEUP-REC.
002200           05  PLP-CHR                  PIC X(49).
002300           05  PLP-POS-TEXT             PIC X(9).
002400           05  PLP-REF                  PIC X(1).
002500           05  PLP-DEPTH-TEXT           PIC X(9).
002600           05  PLP-PILEUP-STR           PIC X(2000).
002700           05  PLP-PILEUP-LEN           PIC 9(4) COMP.
002800           05  PLP-QUAL-STR             PIC X(2000).
002900           05  FILLER                   PIC X(20).
003000
003100      * RIGHT-JUSTIFY/ZERO-FILL WORK AREA - SEE 07/22/16 CHANGE ABOVE
003200       01  WS-NUMERIC-EDIT-WORK.
003300           05  WS-EDIT-TEXT             PIC X(9) JUSTIFIED RIGHT.
003400           05  FILLER                   PIC X(01).
003500
003600      * PLP-POS-TEXT/PLP-DEPTH-TEXT, RIGHT-JUSTIFIED AND ZERO-FILLED
003700       77  PLP-POS-NUM                  PIC 9(9).
003800       77  PLP-DEPTH-NUM                PIC 9(9).
003900
004000      * ONE 0-BASED REFERENCE POSITION, DERIVED FROM PLP-POS-NUM
004100       77  WS-REF-POS-0                 PIC 9(9) COMP.
