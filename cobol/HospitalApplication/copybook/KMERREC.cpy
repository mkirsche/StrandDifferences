000100      ******************************************************************
000200      * KMERREC  --  RECORD LAYOUT #4 (PROBLEMATIC K-MER RECORD) AND   *
000300      *              #6 (ITS 8 APPENDED SIGNAL COLUMNS).  KMERAGG      *
000400      *              WRITES WS-KMER-REC; SIGJOIN READS IT BACK AND     *
000500      *              WRITES WS-KMER-ANNOT-REC.                         *
000600      *------------------------------------------------------------------*
000700      * 11/03/10 RTW  ORIGINAL CODING (RECORD LAYOUT #4)                *
000800      * 02/27/12 RTW  ADDED WS-KMER-ANNOT-REC FOR SIGJOIN - REQ #4102   *
000900      ******************************************************************
001000       01  WS-KMER-REC.
001100           05  KMR-O-KMER               PIC X(20).
001200           05  KMR-O-RC-KMER            PIC X(20).
001300           05  KMR-O-ALT-KMER           PIC X(20).
001400           05  KMR-O-ALT-RC-KMER        PIC X(20).
001500           05  KMR-O-COUNT              PIC 9(9).
001600           05  KMR-O-RC-COUNT           PIC 9(9).
001700           05  KMR-O-SAMPLES            PIC X(500).
001800           05  KMR-O-POSITIONS          PIC X(500).
001900           05  FILLER                   PIC X(01).
002000
002100       01  WS-KMER-IN-REC.
002200           05  KMR-I-RAW-LINE           PIC X(1100).
002300           05  KMR-I-KMER               PIC X(20).
002400           05  KMR-I-RC-KMER            PIC X(20).
002500           05  KMR-I-ALT-KMER           PIC X(20).
002600           05  KMR-I-ALT-RC-KMER        PIC X(20).
002700           05  KMR-I-COUNT              PIC X(9).
002800           05  KMR-I-RC-COUNT           PIC X(9).
002900           05  KMR-I-SAMPLES            PIC X(500).
003000           05  KMR-I-POSITIONS          PIC X(500).
003100           05  KMR-I-LINE-LEN           PIC 9(4) COMP.
003200           05  FILLER                   PIC X(01).
003300
003400      * 8 APPENDED MEAN/STDEV COLUMNS, RECORD LAYOUT #6, EACH FORMATTED
003500      * WITH 6 DECIMAL PLACES ON OUTPUT.
003600       01  WS-SIGNAL-ANNOT.
003700           05  SIG-LEVEL-MEAN           PIC 9(3)V9(6).
003800           05  SIG-LEVEL-STDV           PIC 9(3)V9(6).
003900           05  SIG-ALT-LEVEL-MEAN       PIC 9(3)V9(6).
004000           05  SIG-ALT-LEVEL-STDV       PIC 9(3)V9(6).
004100           05  SIG-RC-LEVEL-MEAN        PIC 9(3)V9(6).
004200           05  SIG-RC-LEVEL-STDV        PIC 9(3)V9(6).
004300           05  SIG-ALT-RC-LEVEL-MEAN    PIC 9(3)V9(6).
004400           05  SIG-ALT-RC-LEVEL-STDV    PIC 9(3)V9(6).
004500           05  FILLER                   PIC X(01).
004600
004700       01  WS-SIGNAL-ANNOT-EDIT REDEFINES WS-SIGNAL-ANNOT.
004800           05  SIG-EDIT-FLD OCCURS 8 TIMES PIC 9(3)V9(6).
