000100      ******************************************************************
000200      * SIGMODEL  --  RECORD LAYOUT #5, THE NANOPORE K-MER SIGNAL      *
000300      *               MODEL, LOADED ONCE INTO AN OCCURS TABLE THE WAY  *
000400      *               TRMTSRCH USED TO LOAD ITS LAB-TEST TABLE.  ONLY  *
000500      *               3 OF THE MODEL FILE'S COLUMNS ARE USED; ANY      *
000600      *               TRAILING COLUMNS THE REAL ONT MODEL FILE CARRIES *
000700      *               ARE READ INTO SGM-SPARE-COLS AND IGNORED.        *
000800      *------------------------------------------------------------------*
000900      * 02/27/12 RTW  ORIGINAL CODING                                   *
001000      * 07/22/16 RTW  DROPPED THE SGM-LEVEL-MEAN/STDV REDEFINES OVER    *
001100      *               THE RAW UNSTRING TEXT - THE REAL ONT MODEL FILE   *
001200      *               CARRIES AN ACTUAL DECIMAL POINT ("84.214562"),    *
001300      *               NOT A ZERO-PADDED IMPLIED-DECIMAL STRING, SO THE  *
001400      *               REDEFINES WAS READING GARBAGE (TICKET #5240).     *
001500      *               MEAN/STDV ARE NOW PLAIN NUMERIC FIELDS BUILT BY   *
001600      *               050-LOAD-MODEL-TABLE-RTN THROUGH THE DECIMAL-     *
001700      *               POINT PARSE WORK AREA BELOW                      *
001800      ******************************************************************
001900       77  SGM-MAX-ENTRIES              PIC 9(4) COMP VALUE 4096.
002000
002100       01  WS-SIGNAL-MODEL-TABLE.
002200           05  SGM-ENTRY-CNT            PIC 9(4) COMP VALUE ZERO.
002300           05  SGM-ENTRY OCCURS 4096 TIMES INDEXED BY SGM-IDX.
002400               10  SGM-KMER             PIC X(20).
002500               10  SGM-LEVEL-MEAN       PIC 9(3)V9(6).
002600               10  SGM-LEVEL-STDV       PIC 9(3)V9(6).
002700           05  FILLER                   PIC X(01).
002800
002900       01  WS-MODEL-RAW-LINE            PIC X(1000).
003000       01  WS-MODEL-IN-REC.
003100           05  MDL-KMER                 PIC X(20).
003200           05  MDL-LEVEL-MEAN-TEXT      PIC X(10).
003300           05  MDL-LEVEL-STDV-TEXT      PIC X(10).
003400           05  SGM-SPARE-COLS           PIC X(899).
003500           05  FILLER                   PIC X(01).
003600
003700      * DECIMAL-POINT PARSE WORK AREA - SEE 07/22/16 CHANGE ABOVE.  THE
003800      * TEXT COLUMN IS SPLIT ON "." INTO THIS AREA, THE INTEGER HALF
003900      * RIGHT-JUSTIFIED/ZERO-FILLED AND THE FRACTION HALF ZERO-FILLED
004000      * ON THE RIGHT, THEN THE WHOLE 9-DIGIT STRING IS MOVED AS ONE
004100      * UNIT INTO A PIC 9(3)V9(6) FIELD SO THE IMPLIED DECIMAL LANDS
004200      * WHERE THE REAL "." WAS
004300       01  WS-DP-SOURCE-TEXT            PIC X(10).
004400       01  WS-DECIMAL-PARSE-WORK.
004500           05  WS-DP-INT-TEXT           PIC X(3) JUSTIFIED RIGHT.
004600           05  WS-DP-FRAC-TEXT          PIC X(6).
004700           05  FILLER                   PIC X(01).
004800       01  WS-DECIMAL-DIGITS REDEFINES WS-DECIMAL-PARSE-WORK
004900                                        PIC X(9).
